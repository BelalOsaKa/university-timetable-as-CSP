000100*****************************************************************
000200* PROGRAM:  TTGEN-COB
000300* REGISTRAR SYSTEMS GROUP - ACADEMIC SCHEDULING UNIT
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. TTGEN-COB.
000700 AUTHOR. D. PELLETIER.
000800 INSTALLATION. REGISTRAR SYSTEMS GROUP.
000900 DATE-WRITTEN. 11/03/87.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL. INTERNAL USE ONLY.
001200*
001300*    FINALIDADE:
001400*    BUILDS ONE TERM'S LECTURE/LAB/PROJECT TIMETABLE FROM THE
001500*    COURSE, INSTRUCTOR, ROOM, TIMESLOT, SECTION AND CURRICULUM
001600*    MASTERS.  EVERY REQUIRED SESSION GETS A TIMESLOT, A ROOM AND
001700*    AN INSTRUCTOR; NO ROOM OR INSTRUCTOR MAY BE DOUBLE-BOOKED IN
001800*    THE SAME SLOT.  A SECOND PASS TRIES TO MOVE SESSIONS SEATED
001900*    WITH AN UNQUALIFIED INSTRUCTOR ONTO A QUALIFIED ONE WITHOUT
002000*    BREAKING THOSE RULES.  WRITES THE TIMETABLE FILE AND A ONE-
002100*    PAGE COUNTS REPORT.
002200*
002300*    CHANGE LOG
002400*    -----------------------------------------------------------
002500*    DATE      BY  REQUEST    DESCRIPTION
002600*    --------  --  ---------  -------------------------------
002700*    11/03/87  DP  CR-0118    ORIGINAL ASSEMBLY, LECTURE/LAB/     CR-0118 
002800*                             PROJECT SECTIONS, SINGLE TERM.
002900*    02/17/88  DP  CR-0142    ADDED PROJECT-TYPE COURSES TO       CR-0142 
003000*                             THE ROOM-COMPATIBILITY TABLE.
003100*    09/09/88  RH  CR-0201    QUALIFICATION LIST WIDENED TO       CR-0201 
003200*                             80 BYTES - WAS TRUNCATING.
003300*    04/22/89  RH  HELP-0355  SEMICOLON AND SLASH NOW TAKEN       HELP0355
003400*                             AS QUALIFICATION SEPARATORS.
003500*    01/05/90  DP  CR-0290    LOCAL IMPROVEMENT PASS ADDED        CR-0290 
003600*                             TO TRADE UP UNQUALIFIED SEATS.
003700*    08/14/90  RH  CR-0318    FALLBACK SEAT NOW COUNTS AS A       CR-0318 
003800*                             VIOLATION INSTEAD OF ABENDING.
003900*    03/02/91  TM  HELP-0401  BLANK PRIMARY KEYS ON LOAD ARE      HELP0401
004000*                             SKIPPED, NOT LOADED AS SPACES.
004100*    11/19/91  TM  CR-0355    ROOM CAPACITY RULE ADDED (R2).      CR-0355 
004200*    06/30/92  DP  CR-0402    SORT-BASED ASSIGN ORDER REPLACED    CR-0402 
004300*                             THE OLD BUBBLE PASS - TOO SLOW
004400*                             ABOVE 150 SECTIONS.
004500*    02/11/93  RH  HELP-0470  EMPTY-TABLE WARNINGS ADDED TO       HELP0470
004600*                             THE CONSOLE LOG AFTER LOAD.
004700*    10/05/94  TM  CR-0488    INSTRUCTOR NAME DEFAULTS TO THE     CR-0488 
004800*                             ID WHEN MASTER LEAVES IT BLANK.
004900*    07/18/95  DP  CR-0530    TIMETABLE EXPORT NOW JOINS DAY,     CR-0530 
005000*                             START, END FROM TIMESLOT MASTER.
005100*    03/09/96  RH  HELP-0512  ATTEMPT CAP (5000) ADDED TO         HELP0512
005200*                             PASS 2, BAD DATA CANNOT RUN AWAY.
005300*    12/02/97  TM  CR-0575    RANDOM FALLBACK TIE-BREAK           CR-0575 
005400*                             REPLACED WITH DOMAIN-ORDER MIN-
005500*                             CONFLICT PICK - RUN IS REPEATABLE.
005600*    09/01/98  RH  Y2K-0009   YEAR FIELDS REVIEWED FOR THE        Y2K-0009
005700*                             CENTURY ROLLOVER.  SEC-YEAR AND
005800*                             CUR-YEAR ARE CURRICULUM YEAR-OF-
005900*                             STUDY (1-99), NOT A CALENDAR
006000*                             YEAR, SO NO WINDOWING NEEDED.
006100*    02/22/99  RH  Y2K-0009   DATE-WRITTEN/DATE-COMPILED KEPT     Y2K-0009
006200*                             AS 2-DIGIT PER SHOP STANDARD; NO
006300*                             OTHER CENTURY FIELD FOUND HERE.
006400*    05/14/01  JB  CR-0610    REPORT HEADING WIDENED; RUN ID      CR-0610 
006500*                             REMOVED, TIMING OUT OF SCOPE.
006600*    10/30/03  JB  HELP-0601  CANDIDATE TABLE LIMIT RAISED TO     HELP0601
006700*                             20000 FOR THE FALL CATALOG.
006800*    03/14/04  JB  HELP-0622  SESSION LABEL WAS L1/L2, EXPORT     HELP0622
006900*                             SPEC CALLS FOR L0/L1 - LNUM NO
007000*                             LONGER BUMPED BY ONE.  QUAL LIST
007100*                             TOKENS NOW LEFT-TRIMMED SO A
007200*                             "CODE, CODE" LIST WITH A SPACE
007300*                             AFTER THE COMMA STILL MATCHES.
007400*    11/02/04  JB  HELP-0640  8003 NOW WARNS WHEN THE CANDIDATE
007500*                             TABLE CEILING IS HIT, SAME AS EVERY
007600*                             OTHER LOAD LOOP IN THIS PROGRAM -
007700*                             WAS DROPPING CANDIDATES SILENTLY.
007800*    -----------------------------------------------------------
007900*
008000*-----------------------------------------------------------------
008100*    ENVIRONMENT NOTES:
008200*
008300*    ACAD-DIGITS IS DECLARED BY SHOP HABIT WITH EVERY CLASS TEST
008400*    THIS PROGRAM COULD HAVE USED INSTEAD OF THE EXPLICIT NUMERIC
008500*    TEST ON ROOM-CAP/SEC-YEAR/SEC-STUDENTS BELOW, BUT THOSE THREE
008600*    CHECKS PREDATE THIS CLASS-NAME AND WERE NEVER CONVERTED OVER.
008700*    C01 IS THE USUAL TOP-OF-FORM CHANNEL FOR THIS SHOP'S PRINTER
008800*    SPOOL, USED ONCE BY 7000 FOR THE REPORT HEADING.  UPSI-0 IS
008900*    THE STANDARD VERBOSE/QUIET SWITCH, SET FROM THE RUN'S JCL.
009000*-----------------------------------------------------------------
009100*
009200*-----------------------------------------------------------------
009300*    CHARACTER SET NOTES:
009400*
009500*    ALL SIX UPSTREAM EXTRACTS ARE PLAIN EBCDIC TEXT, SAME AS
009600*    EVERY OTHER FILE THIS SHOP MOVES BETWEEN BATCH STEPS - NO
009700*    CODE-PAGE CONVERSION HAPPENS ANYWHERE IN THIS PROGRAM.  THE
009800*    CASE-FOLD IN 8010/2040 (INSPECT CONVERTING LOWER TO UPPER) IS
009900*    A DATA-QUALITY ACCOMMODATION FOR DEPARTMENT OFFICES THAT TYPE
010000*    COURSE/ROOM TYPES IN MIXED CASE, NOT A CHARACTER-SET FIX -
010100*    THE UNDERLYING BYTES ARE ASSUMED EBCDIC THROUGHOUT.  A FUTURE
010200*    PORT OF THE UPSTREAM EXTRACTS TO ASCII WOULD NOT CHANGE ANY
010300*    LOGIC HERE, SINCE NOTHING IN THIS PROGRAM DEPENDS ON THE
010400*    COLLATING SEQUENCE BEYOND SIMPLE EQUALITY COMPARES.
010500*-----------------------------------------------------------------
010600 ENVIRONMENT DIVISION.
010700 CONFIGURATION SECTION.
010800 SOURCE-COMPUTER.  IBM-370.
010900 OBJECT-COMPUTER.  IBM-370.
011000 SPECIAL-NAMES.
011100     C01 IS TOP-OF-FORM
011200     CLASS ACAD-DIGITS IS "0" THRU "9"
011300     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
011400     UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.
011500*
011600 INPUT-OUTPUT SECTION.
011700 FILE-CONTROL.
011800*    COURSE MASTER - CATALOG OF OFFERED COURSES (U1).  COURSE-
011900*    TYPE DRIVES THE ROOM-COMPATIBILITY TEST IN 8010 AND THE
012000*    LECTURE SESSION-COUNT RULE IN 2040.
012100     SELECT COURSE-FILE ASSIGN TO COURSES
012200         ORGANIZATION IS SEQUENTIAL
012300         ACCESS MODE IS SEQUENTIAL
012400         FILE STATUS IS WS-CRS-STATUS.
012500*
012600*    INSTRUCTOR MASTER (U1).  INSTR-QUALS IS THE RAW, UN-
012700*    NORMALIZED STRING AS TYPED BY THE DEPARTMENT OFFICE -
012800*    SEE 1220 FOR WHAT HAPPENS TO IT ON THE WAY IN.
012900     SELECT INSTR-FILE ASSIGN TO INSTRS
013000         ORGANIZATION IS SEQUENTIAL
013100         ACCESS MODE IS SEQUENTIAL
013200         FILE STATUS IS WS-INS-STATUS.
013300*
013400*    ROOM MASTER (U1).  ROOM-CAP FEEDS THE HARD CAPACITY RULE,
013500*    R2, IN 8002 BELOW.
013600     SELECT ROOM-FILE ASSIGN TO ROOMS
013700         ORGANIZATION IS SEQUENTIAL
013800         ACCESS MODE IS SEQUENTIAL
013900         FILE STATUS IS WS-RM-STATUS.
014000*
014100*    TIMESLOT MASTER (U1).  ONE ROW PER BOOKABLE PERIOD; DAY,
014200*    START AND END ARE CARRIED THROUGH TO THE EXPORT RECORD
014300*    UNCHANGED AT 6020.
014400     SELECT TS-FILE ASSIGN TO TSLOTS
014500         ORGANIZATION IS SEQUENTIAL
014600         ACCESS MODE IS SEQUENTIAL
014700         FILE STATUS IS WS-TSL-STATUS.
014800*
014900*    SECTION MASTER (U1).  SEC-YEAR TIES A SECTION TO ITS
015000*    CURRICULUM YEAR; SEC-STUDENTS DRIVES BOTH THE SORT ORDER
015100*    (R5) AND THE ROOM CAPACITY TEST (R2).
015200     SELECT SEC-FILE ASSIGN TO SECTS
015300         ORGANIZATION IS SEQUENTIAL
015400         ACCESS MODE IS SEQUENTIAL
015500         FILE STATUS IS WS-SEC-STATUS.
015600*
015700*    CURRICULUM MASTER (U1) - THE REQUIRED-COURSE MAP, ONE ROW
015800*    PER (YEAR, COURSE) PAIR.  2000 CROSSES THIS AGAINST THE
015900*    SECTION MASTER TO BUILD THE SESSION TABLE.
016000     SELECT CUR-FILE ASSIGN TO CURRIC
016100         ORGANIZATION IS SEQUENTIAL
016200         ACCESS MODE IS SEQUENTIAL
016300         FILE STATUS IS WS-CUR-STATUS.
016400*
016500*    OUTPUT TIMETABLE (U5) - THE DELIVERABLE OF THE WHOLE RUN,
016600*    ONE RECORD PER SCHEDULED SESSION.
016700     SELECT TIMETABLE-FILE ASSIGN TO TIMETAB
016800         ORGANIZATION IS SEQUENTIAL
016900         ACCESS MODE IS SEQUENTIAL
017000         FILE STATUS IS WS-TTB-STATUS.
017100*
017200*    COUNTS REPORT (U6) - PRINTER SPOOL, NOT A DISK FILE, PER
017300*    THIS SHOP'S USUAL REPORT CONVENTION.
017400     SELECT REPORT-FILE ASSIGN TO PRINTER
017500         FILE STATUS IS WS-RPT-STATUS.
017600*
017700*    WORK FILE FOR THE U3 SORT PASS - DISK SCRATCH, NEVER
017800*    OPENED DIRECTLY BY THIS PROGRAM, MANAGED BY SORT ITSELF.
017900     SELECT SORT-SESSIONS ASSIGN TO DISK.
018000*
018100*-----------------------------------------------------------------
018200*    FILE STATUS NOTES:
018300*
018400*    EVERY SELECT ABOVE EXCEPT SORT-SESSIONS CARRIES ITS OWN TWO-
018500*    BYTE WS-XXX-STATUS FIELD, CHECKED RIGHT AFTER ITS OPEN IN
018600*    THE 1100/1200/.../1600 LOADERS AND AGAIN AFTER EVERY READ
018700*    (SEE THE "01" CLASS TEST IN EACH 1110/1210/... PARAGRAPH).
018800*    SORT-SESSIONS NEEDS NO STATUS FIELD OF ITS OWN BECAUSE THE
018900*    SORT VERB RETURNS CONTROL TO 3000 ONLY ON SUCCESS - THERE IS
019000*    NO RETURN-CODE CHECK TO WRITE.
019100*
019200*    '00' IS SUCCESSFUL COMPLETION ON EVERY ONE OF THESE FILES;
019300*    '10' IS END OF FILE ON THE FIVE SEQUENTIAL MASTERS (TESTED
019400*    VIA THE XXX-AT-END CONDITION-NAMES, NOT THE RAW STATUS
019500*    VALUE); ANYTHING ELSE ON OPEN IS TREATED AS FATAL BECAUSE
019600*    THIS SHOP HAS NO STANDARD RECOVERY FOR A MISSING OR
019700*    MISCATALOGED MASTER EXTRACT.
019800*-----------------------------------------------------------------
019900 DATA DIVISION.
020000 FILE SECTION.
020100*
020200*    INPUT MASTER RECORDS - WIDTHS ARE THE INTERFACE CONTRACT WITH
020300*    THE SIX UPSTREAM EXTRACTS.  NO SPARE BYTES ARE CARRIED HERE;
020400*    THE PADDING THIS SHOP USUALLY LEAVES IN A RECORD LIVES IN THE
020500*    REPORT HEADING LINES FURTHER DOWN INSTEAD.
020600*
020700 FD  COURSE-FILE
020800     LABEL RECORDS STANDARD
020900     RECORD CONTAINS 48 CHARACTERS.
021000*
021100 01  COURSE-REC.
021200*    PRIMARY KEY, MATCHED AGAINST WS-CUR-CRS AND WS-SESS-COURSE.
021300     05  COURSE-ID               PIC X(08).
021400*    TITLE, CARRIED TO THE TABLE BUT NOT USED BY ANY RULE BELOW.
021500     05  COURSE-NAME             PIC X(30).
021600*    FREE TEXT, NOT A CODED LIST - "LECTURE", "LAB/PROJECT" AND
021700*    SO ON.  8010 TESTS IT FOR LEC/LAB/PROJECT SUBSTRINGS.
021800     05  COURSE-TYPE             PIC X(10).
021900*
022000 FD  INSTR-FILE
022100     LABEL RECORDS STANDARD
022200     RECORD CONTAINS 113 CHARACTERS.
022300*
022400 01  INSTR-REC.
022500*    PRIMARY KEY.  BLANK IS TREATED AS "NO INSTRUCTOR" AND THE
022600*    WHOLE ROW IS SKIPPED ON LOAD (HELP-0401).
022700     05  INSTR-ID                PIC X(08).
022800*    DEFAULTS TO INSTR-ID ON LOAD IF THE MASTER LEAVES IT BLANK
022900*    (CR-0488) - THE EXPORT RECORD ALWAYS CARRIES SOME NAME.
023000     05  INSTR-NAME               PIC X(25).
023100*    RAW QUALIFICATION LIST AS ENTERED BY THE DEPARTMENT - MAY
023200*    MIX COMMAS, SEMICOLONS AND SLASHES (HELP-0355).  NORMAL-
023300*    IZED ON LOAD BY 1220 BEFORE IT GOES INTO THE WORK TABLE.
023400     05  INSTR-QUALS              PIC X(80).
023500*
023600 FD  ROOM-FILE
023700     LABEL RECORDS STANDARD
023800     RECORD CONTAINS 22 CHARACTERS.
023900*
024000 01  ROOM-REC.
024100*    PRIMARY KEY, MATCHED AGAINST WS-SESS-ROOM AND THE FLAT
024200*    OCCUPANCY KEYS BUILT IN 8030/8040.
024300     05  ROOM-ID                 PIC X(08).
024400*    FREE TEXT, SAME VOCABULARY AS COURSE-TYPE - TESTED AGAINST
024500*    IT IN 8010, NOT AGAINST A CODE TABLE.
024600     05  ROOM-TYPE               PIC X(10).
024700*    HARD CEILING FOR R2 - A SECTION LARGER THAN THIS ROOM NEVER
024800*    BECOMES A CANDIDATE FOR IT (SEE 8002).
024900     05  ROOM-CAP                PIC 9(04).
025000*
025100 FD  TS-FILE
025200     LABEL RECORDS STANDARD
025300     RECORD CONTAINS 28 CHARACTERS.
025400*
025500 01  TS-REC.
025600*    PRIMARY KEY - THE ONLY TIMESLOT FIELD THE GREEDY PASS
025700*    ACTUALLY COMPARES; DAY/START/END ARE DISPLAY-ONLY.
025800     05  TS-ID                   PIC X(08).
025900*    DISPLAY TEXT ONLY - JOINED BACK IN AT EXPORT (6020), NEVER
026000*    TESTED BY ANY ASSIGNMENT RULE.
026100     05  TS-DAY                  PIC X(10).
026200*    HH:MM TEXT, NOT EDITED OR COMPARED - CARRIED THROUGH AS-IS.
026300     05  TS-START                PIC X(05).
026400*    SAME AS TS-START - DISPLAY ONLY.
026500     05  TS-END                  PIC X(05).
026600*
026700 FD  SEC-FILE
026800     LABEL RECORDS STANDARD
026900     RECORD CONTAINS 14 CHARACTERS.
027000*
027100 01  SEC-REC.
027200*    PRIMARY KEY - ONE SECTION OF ONE COHORT, E.G. A DEPARTMENT'S
027300*    "SECTION A" FOR A GIVEN YEAR.
027400     05  SEC-ID                  PIC X(08).
027500*    CURRICULUM YEAR OF STUDY, NOT A CALENDAR YEAR - MATCHED
027600*    AGAINST WS-CUR-YR IN 2020 TO BUILD THIS SECTION'S SESSIONS.
027700     05  SEC-YEAR                PIC 9(02).
027800*    ENROLLMENT - DRIVES BOTH R5 (SORT DESCENDING) AND R2 (ROOM
027900*    CAPACITY).  NON-NUMERIC ON LOAD DEFAULTS TO ZERO (1510).
028000     05  SEC-STUDENTS            PIC 9(04).
028100*
028200 FD  CUR-FILE
028300     LABEL RECORDS STANDARD
028400     RECORD CONTAINS 10 CHARACTERS.
028500*
028600 01  CUR-REC.
028700*    YEAR HALF OF THE (YEAR, COURSE) REQUIREMENT KEY.
028800     05  CUR-YEAR                PIC 9(02).
028900*    COURSE HALF OF THE KEY.  BLANK SKIPS THE ROW ON LOAD - SEE
029000*    1610 - SINCE A BLANK COURSE CANNOT EXPAND INTO A SESSION.
029100     05  CUR-COURSE              PIC X(08).
029200*
029300 FD  TIMETABLE-FILE
029400     LABEL RECORDS STANDARD
029500     RECORD CONTAINS 112 CHARACTERS.
029600*
029700 01  OUT-REC.
029800*    BUILT BY 6010 AS COURSE_SECTION_L<N>, N THE 0-BASED SESSION
029900*    INDEX WITHIN THE COURSE (HELP-0622).
030000     05  OUT-SESSION             PIC X(20).
030100     05  OUT-YEAR                PIC 9(02).
030200     05  OUT-COURSE              PIC X(08).
030300     05  OUT-SECTION             PIC X(08).
030400*    THE WINNING TIMESLOT KEY - DAY/START/END BELOW ARE JOINED
030500*    BACK IN FROM THE TIMESLOT MASTER AT 6020, NOT CARRIED IN
030600*    THE SESSION TABLE ITSELF.
030700     05  OUT-TS-ID               PIC X(08).
030800     05  OUT-DAY                 PIC X(10).
030900     05  OUT-START               PIC X(05).
031000     05  OUT-END                 PIC X(05).
031100     05  OUT-ROOM                PIC X(08).
031200     05  OUT-INSTR-ID            PIC X(08).
031300*    JOINED FROM THE INSTRUCTOR MASTER AT 6030 - FALLS BACK TO
031400*    OUT-INSTR-ID ITSELF IF THE ID IS NO LONGER ON THE MASTER.
031500     05  OUT-INSTR-NAME          PIC X(25).
031600*    'TRUE '/'FALSE' - THE R4 RESULT FOR THIS SEAT, CARRIED
031700*    STRAIGHT FROM WS-SESS-QUALFLAG WITH NO RECOMPUTATION.
031800     05  OUT-QUALIFIED           PIC X(05).
031900*
032000*    DISTRIBUTION NOTES - WHO RECEIVES WHAT OUT OF THIS RUN:
032100*
032200*    TIMETABLE-FILE (OUT-REC ABOVE) FEEDS THE CATALOG PUBLISHING
032300*    JOB DOWNSTREAM OF THIS ONE - TREAT ITS LAYOUT AS A FIXED
032400*    INTERFACE CONTRACT.  A FIELD WIDTH CHANGE HERE REQUIRES A
032500*    COORDINATED CHANGE ON THE CATALOG SIDE, NOT JUST A RECOMPILE
032600*    OF THIS PROGRAM.  REPORT-FILE BELOW IS INTERNAL TO THE
032700*    REGISTRAR'S OFFICE RUN DECK AND HAS NO SUCH DOWNSTREAM READER
032800*    - ITS LAYOUT CAN CHANGE FREELY FROM ONE RELEASE TO THE NEXT.
032900*
033000 FD  REPORT-FILE
033100     LABEL RECORDS OMITTED.
033200*
033300 01  REPORT-LINE-REC             PIC X(80).
033400*
033500 SD  SORT-SESSIONS.
033600*
033700 01  SD-SESSION-REC.
033800*    SORT KEY, DESCENDING - LARGEST SECTION SEATED FIRST (R5).
033900     05  SD-STUDENTS              PIC 9(04).
034000*    TIE-BREAK KEY, ASCENDING - ORIGINAL LOAD ORDER, SO TWO
034100*    SECTIONS OF EQUAL SIZE STILL COME OUT IN A REPEATABLE ORDER
034200*    (CR-0575).
034300     05  SD-SEQ                   PIC 9(06).
034400*
034500*-----------------------------------------------------------------
034600*    GLOSSARY - SHOP VOCABULARY THAT DOESN'T MATCH A COPYBOOK OR
034700*    FIELD NAME ONE-FOR-ONE, FOR THE NEXT PERSON NEW TO THE UNIT:
034800*
034900*    SECTION    - ONE COHORT'S OFFERING OF A CURRICULUM YEAR, NOT
035000*                 A CLASSROOM OR A COURSE.  "SECTION A, YEAR 2"
035100*                 AND "SECTION B, YEAR 2" CAN REQUIRE THE SAME
035200*                 COURSES BUT GET SEATED INTO DIFFERENT SESSIONS.
035300*    SESSION    - ONE MEETING TO BE SEATED - A (SECTION, COURSE,
035400*                 SESSION-INDEX) TRIPLE.  A LECTURE COURSE MAKES
035500*                 TWO SESSIONS PER SECTION (R3); EVERYTHING ELSE
035600*                 MAKES ONE.  THIS IS THE UNIT U3/U4 SEAT.
035700*    CANDIDATE  - ONE (TIMESLOT, ROOM, INSTRUCTOR) TRIPLE OFFERED
035800*                 AS A POSSIBLE SEAT FOR ONE SESSION.  REBUILT
035900*                 FRESH PER SESSION, NEVER HELD ACROSS SESSIONS.
036000*    SEAT       - THE CANDIDATE ACTUALLY CHOSEN FOR A SESSION,
036100*                 ONCE WRITTEN INTO WS-SESS-TS/ROOM/INSTR.
036200*    QUALIFIED  - R4: THE SEATED INSTRUCTOR'S NORMALIZED LIST
036300*                 CONTAINS THE SESSION'S COURSE CODE AS A TOKEN.
036400*                 "UNQUALIFIED" IS NOT AN ERROR STATE - IT IS A
036500*                 NORMAL OUTCOME OF A TIGHT TERM, SUBJECT TO U4'S
036600*                 TRADE-UP PASS.
036700*    VIOLATION  - A SEAT NEEDING THE MIN-CONFLICT OR SYNTHETIC
036800*                 FALLBACK (R7) - NO CLEAN CANDIDATE EXISTED.
036900*                 COUNTED BY WS-VIOLATION-CNT, NOT THE SAME THING
037000*                 AS "UNQUALIFIED" ABOVE - A SEAT CAN BE CLEAN
037100*                 (NO VIOLATION) AND STILL UNQUALIFIED, OR RARELY
037200*                 BOTH A VIOLATION AND QUALIFIED AT ONCE.
037300*-----------------------------------------------------------------
037400*
037500*-----------------------------------------------------------------
037600*    DATA-NAME PREFIX KEY:
037700*
037800*    CRS-, INS-, RM-, TSL-, SEC-, CUR-   FD RECORD FIELDS, ONE
037900*                                        PREFIX PER MASTER FILE,
038000*                                        SET FROM THE EXTRACT ON
038100*                                        A READ AND NEVER CHANGED
038200*                                        BY THIS PROGRAM.
038300*    OUT-                                TIMETABLE-FILE'S FD
038400*                                        RECORD - THE U5 EXPORT
038500*                                        CONTRACT, FIELD BY FIELD.
038600*    RPT-                                REPORT-FILE'S PRINT LINE
038700*                                        LAYOUTS UNDER RPT-LINES,
038800*                                        REDEFINED PER LINE TYPE.
038900*    WS-CRS-, WS-INS-, WS-RM-, WS-TSL-,
039000*    WS-SEC-, WS-CUR-                   IN-MEMORY TABLE COPIES OF
039100*                                        THE SIX MASTERS, BUILT BY
039200*                                        1000 AND HELD FOR THE
039300*                                        WHOLE RUN.
039400*    WS-SESS-                           THE SESSION TABLE ITSELF,
039500*                                        U2'S WORKING SET, BUILT
039600*                                        AT 2000, SEATED BY U3/U4.
039700*    WS-CAND-                           THE PER-SESSION CANDIDATE
039800*                                        TABLE BUILT FRESH BY 8000
039900*                                        EVERY TIME IT IS CALLED.
040000*    WS-OR-, WS-OI-                     THE TWO R6 OCCUPANCY
040100*                                        TABLES - ROOM-SIDE AND
040200*                                        INSTRUCTOR-SIDE PAIRS
040300*                                        ALREADY IN USE.
040400*    WS-ORDER-                          THE U3 SORT RESULT - ONE
040500*                                        ENTRY PER SESSION INDEX,
040600*                                        BIGGEST SECTION FIRST.
040700*    WS-MAX-                            77-LEVEL TABLE CEILINGS,
040800*                                        SEE THE RATIONALE NOTE ON
040900*                                        EACH ONE BELOW.
041000*    WS-JOIN-                           SCRATCH FIELDS 6020/6030
041100*                                        FILL IN FOR ONE EXPORT
041200*                                        ROW, THEN OVERWRITE NEXT
041300*                                        TIME THROUGH.
041400*-----------------------------------------------------------------
041500*
041600 WORKING-STORAGE SECTION.
041700*
041800*    TRACE SWITCH - UPSI-0 ON ENABLES A HANDFUL OF PROGRESS LINES
041900*    TO THE CONSOLE WHILE LOADING THE MASTERS; LEFT OFF FOR A
042000*    PRODUCTION RUN.  WS-TRACE-SWITCH-ON/OFF ARE THE CONDITION-
042100*    NAMES DECLARED AGAINST UPSI-0 IN SPECIAL-NAMES ABOVE, NOT
042200*    ORDINARY DATA ITEMS.
042300*
042400*    FILE STATUS FIELDS - ONE PER SELECT, THIS SHOP'S HOUSE HABIT.
042500*
042600*    '00' GOOD, '10' AT END, ANYTHING ELSE A READ/OPEN ERROR
042700*    THAT ABENDS THE RUN - TESTED RIGHT AFTER EVERY OPEN/READ.
042800 01  WS-CRS-STATUS                PIC X(02) VALUE SPACES.
042900 01  WS-INS-STATUS                PIC X(02) VALUE SPACES.
043000 01  WS-RM-STATUS                 PIC X(02) VALUE SPACES.
043100 01  WS-TSL-STATUS                PIC X(02) VALUE SPACES.
043200 01  WS-SEC-STATUS                PIC X(02) VALUE SPACES.
043300 01  WS-CUR-STATUS                PIC X(02) VALUE SPACES.
043400*    OUTPUT FILE STATUS - CHECKED ONCE, ON THE OPEN OUTPUT.
043500 01  WS-TTB-STATUS                PIC X(02) VALUE SPACES.
043600*    REPORT FILE IS NEVER STATUS-CHECKED - THIS SHOP TRUSTS THE
043700*    PRINTER SPOOL TO BE THERE; KEPT ONLY FOR SYMMETRY WITH THE
043800*    OTHER SEVEN SELECTS.
043900 01  WS-RPT-STATUS                PIC X(02) VALUE SPACES.
044000*
044100*    END-OF-FILE FLAGS FOR THE SIX LOAD LOOPS.  EACH CARRIES AN
044200*    88-LEVEL FOR THE LOOP TEST, THE SAME WAY THIS SHOP'S SCREEN
044300*    PROGRAMS TAG A ONE-BYTE SWITCH WITH AN 88 (E.G. "88 ESC").
044400*
044500*    SET BY MOVE 'Y', TESTED BY THE 88 - NOT SET VIA "SET ... TO
044600*    TRUE", WHICH ISN'T THIS SHOP'S HABIT.
044700 01  WS-EOF-CRS                   PIC X(01) VALUE 'N'.
044800     88  CRS-AT-END                VALUE 'Y'.
044900 01  WS-EOF-INS                   PIC X(01) VALUE 'N'.
045000     88  INS-AT-END                VALUE 'Y'.
045100 01  WS-EOF-RM                    PIC X(01) VALUE 'N'.
045200     88  RM-AT-END                 VALUE 'Y'.
045300 01  WS-EOF-TSL                   PIC X(01) VALUE 'N'.
045400     88  TSL-AT-END                VALUE 'Y'.
045500 01  WS-EOF-SEC                   PIC X(01) VALUE 'N'.
045600     88  SEC-AT-END                VALUE 'Y'.
045700 01  WS-EOF-CUR                   PIC X(01) VALUE 'N'.
045800     88  CUR-AT-END                VALUE 'Y'.
045900*
046000*    TABLE CEILINGS - FIXED, AS THIS SHOP SIZES ITS WORK TABLES.
046100*    RAISED TWICE ALREADY (SEE CHANGE LOG); RAISE AGAIN HERE IF A
046200*    FUTURE CATALOG OUTGROWS THEM.
046300*
046400*    SIZED TO THE CATALOG, NOT TO ANY RULE - A CAMPUS WITH MORE
046500*    THAN 200 DISTINCT COURSE CODES NEEDS THIS RAISED FIRST.
046600 77  WS-MAX-CRS                  PIC S9(4) COMP VALUE +200.
046700*    ONE ROW PER INSTRUCTOR ON STAFF, NOT PER TEACHING LOAD.
046800 77  WS-MAX-INS                  PIC S9(4) COMP VALUE +150.
046900*    BOOKABLE ROOMS CAMPUS-WIDE - SMALLEST OF THE SIX CEILINGS
047000*    SINCE MOST CAMPUSES HAVE FAR FEWER ROOMS THAN SECTIONS.
047100 77  WS-MAX-RM                   PIC S9(4) COMP VALUE +80.
047200*    BOOKABLE PERIODS IN THE WEEK, NOT HOURS OF THE DAY - A
047300*    TYPICAL WEEK OF HALF-HOUR SLOTS FITS WELL UNDER THIS.
047400 77  WS-MAX-TSL                  PIC S9(4) COMP VALUE +60.
047500*    LARGEST OF THE SIX INPUT CEILINGS BESIDE CURRICULUM - DRIVES
047600*    WS-MAX-SESS BELOW SINCE EACH SECTION MAKES ONE OR TWO ROWS.
047700 77  WS-MAX-SEC                  PIC S9(4) COMP VALUE +300.
047800 77  WS-MAX-CUR                  PIC S9(4) COMP VALUE +1000.
047900*    UPPER BOUND IS ROUGHLY 2 X WS-MAX-SEC (R3'S TWO-SESSION
048000*    LECTURE RULE) - 2000 LEAVES HEADROOM ABOVE THAT WORST CASE.
048100 77  WS-MAX-SESS                 PIC S9(4) COMP VALUE +2000.
048200*    RAISED FROM 5000 TO 20000 FOR THE FALL CATALOG (HELP-0601) -
048300*    THIS IS TIMESLOTS * ROOMS * INSTRUCTORS FOR ONE SESSION, NOT
048400*    A COUNT OF SESSIONS, SO IT GROWS FAST WHEN ANY ONE MASTER
048500*    GROWS.
048600 77  WS-MAX-CAND                 PIC S9(5) COMP VALUE +20000.
048700*    CEILING FOR BOTH OCCUPANCY SETS BELOW - ONE ENTRY PER SEAT
048800*    TAKEN, SO THIS TRACKS WS-MAX-SESS, NOT WS-MAX-CAND.
048900 77  WS-MAX-OCC                  PIC S9(4) COMP VALUE +2000.
049000*
049100*    SIX MASTER-DATA TABLES, LOADED ONCE AND HELD IN WORKING
049200*    STORAGE FOR THE WHOLE RUN (U1).
049300*
049400*    COURSE TABLE - LOADED ONCE BY 1100, READ BY 2030 AND 8005
049500*    TO RESOLVE A COURSE CODE TO ITS COURSE-TYPE.
049600 01  WS-CRS-TABLE.
049700     05  WS-CRS-ENTRY OCCURS 200 TIMES.
049800         10  WS-CRS-ID            PIC X(08).
049900         10  WS-CRS-NAME          PIC X(30).
050000         10  WS-CRS-TYPE          PIC X(10).
050100         10  FILLER               PIC X(02).
050200*    HIGH-WATER MARK FOR THE TABLE ABOVE - ALSO THE LOOP BOUND
050300*    EVERY PARAGRAPH THAT SCANS WS-CRS-ENTRY USES.
050400 77  WS-CRS-COUNT                PIC S9(4) COMP VALUE +0.
050500*
050600*    INSTRUCTOR TABLE.  WS-INS-QUALS IS TWO BYTES WIDER THAN THE
050700*    MASTER FIELD BECAUSE 1220 WRAPS THE WHOLE NORMALIZED LIST
050800*    IN LEADING/TRAILING COMMAS BEFORE STORING IT.
050900 01  WS-INS-TABLE.
051000     05  WS-INS-ENTRY OCCURS 150 TIMES.
051100         10  WS-INS-ID            PIC X(08).
051200         10  WS-INS-NAME          PIC X(25).
051300         10  WS-INS-QUALS         PIC X(82).
051400         10  FILLER               PIC X(02).
051500 77  WS-INS-COUNT                PIC S9(4) COMP VALUE +0.
051600*
051700*    ROOM TABLE - SCANNED ONCE PER (TIMESLOT, SESSION) PAIR IN
051800*    8002, SO ITS SIZE DIRECTLY DRIVES HOW MANY CANDIDATES GET
051900*    BUILT PER SESSION.
052000 01  WS-RM-TABLE.
052100     05  WS-RM-ENTRY OCCURS 80 TIMES.
052200         10  WS-RM-ID             PIC X(08).
052300         10  WS-RM-TYPE           PIC X(10).
052400         10  WS-RM-CAP            PIC 9(04).
052500         10  FILLER               PIC X(02).
052600 77  WS-RM-COUNT                 PIC S9(4) COMP VALUE +0.
052700*
052800*    TIMESLOT TABLE - THE OUTER LOOP OF 8000'S CANDIDATE BUILD;
052900*    EVERY ROOM AND EVERY INSTRUCTOR IS TRIED AGAINST EACH ENTRY
053000*    HERE.
053100 01  WS-TSL-TABLE.
053200     05  WS-TSL-ENTRY OCCURS 60 TIMES.
053300         10  WS-TSL-ID            PIC X(08).
053400         10  WS-TSL-DAY           PIC X(10).
053500         10  WS-TSL-START         PIC X(05).
053600         10  WS-TSL-END           PIC X(05).
053700         10  FILLER               PIC X(02).
053800 77  WS-TSL-COUNT                PIC S9(4) COMP VALUE +0.
053900*
054000*    SECTION TABLE - THE OUTER LOOP OF 2000'S SESSION EXPANSION.
054100*    EVERY CURRICULUM ROW OF THE MATCHING YEAR IS APPLIED TO
054200*    EACH SECTION HERE.
054300 01  WS-SEC-TABLE.
054400     05  WS-SEC-ENTRY OCCURS 300 TIMES.
054500         10  WS-SEC-ID            PIC X(08).
054600         10  WS-SEC-YEAR          PIC 9(02).
054700         10  WS-SEC-STUDENTS      PIC 9(04).
054800         10  FILLER               PIC X(02).
054900 77  WS-SEC-COUNT                 PIC S9(4) COMP VALUE +0.
055000*
055100*    CURRICULUM TABLE - LARGEST OF THE SIX MASTERS BY DESIGN;
055200*    EVERY (YEAR, COURSE) REQUIREMENT FOR EVERY PROGRAM LIVES
055300*    HERE, SO 300 SECTIONS EASILY PRODUCE 1000+ ROWS.
055400 01  WS-CUR-TABLE.
055500     05  WS-CUR-ENTRY OCCURS 1000 TIMES.
055600         10  WS-CUR-YR            PIC 9(02).
055700         10  WS-CUR-CRS           PIC X(08).
055800         10  FILLER               PIC X(02).
055900 77  WS-CUR-COUNT                 PIC S9(4) COMP VALUE +0.
056000*
056100*    SESSION TABLE (U2) - ONE ENTRY PER REQUIRED SESSION.  CARRIES
056200*    THE EVENTUAL U3/U4 SEAT SO EXPORT (U5) CAN READ STRAIGHT OFF
056300*    IT WITHOUT A SEPARATE JOIN.
056400*
056500 01  WS-SESS-TABLE.
056600     05  WS-SESS-ENTRY OCCURS 2000 TIMES.
056700*    ORIGINAL LOAD-TIME SEQUENCE NUMBER - SURVIVES THE SORT AS
056800*    THE ASCENDING TIE-BREAK KEY (CR-0575), THEN AGAIN AS THE
056900*    ONLY LINK BACK FROM WS-ORDER-ENTRY TO THIS ROW.
057000         10  WS-SESS-SEQ          PIC 9(06).
057100         10  WS-SESS-COURSE       PIC X(08).
057200         10  WS-SESS-SECTION      PIC X(08).
057300         10  WS-SESS-YEAR         PIC 9(02).
057400*    0-BASED SESSION INDEX WITHIN THE COURSE - L0, L1 ON EXPORT
057500*    (HELP-0622).  ONLY EVER 0 OR 1; A LECTURE COURSE NEEDS TWO.
057600         10  WS-SESS-LNUM         PIC 9(01).
057700         10  WS-SESS-STUDENTS     PIC 9(04).
057800*    BLANK UNTIL THE GREEDY PASS (U3) SEATS THIS SESSION.
057900         10  WS-SESS-TS           PIC X(08).
058000         10  WS-SESS-ROOM         PIC X(08).
058100         10  WS-SESS-INSTR        PIC X(08).
058200*    'FALSE' AT EXPANSION, SET BY 4015/4040 AT SEATING, MAY BE
058300*    FLIPPED TO 'TRUE ' LATER BY THE 5000 IMPROVEMENT PASS.
058400         10  WS-SESS-QUALFLAG     PIC X(05).
058500         10  FILLER               PIC X(02).
058600*    HIGH-WATER MARK - ALSO THE COUNT OF ROWS U5 EXPORTS.
058700 77  WS-SESS-COUNT                PIC S9(4) COMP VALUE +0.
058800*
058900*    SORT-ORDER TABLE - HOLDS THE SESSION-TABLE SUBSCRIPT (= THE
059000*    ORIGINAL SEQUENCE NUMBER) IN THE ORDER U3 MUST PROCESS THEM.
059100*
059200*    EACH ENTRY IS A WS-SESS-SEQ VALUE, NOT A SUBSCRIPT - 4005
059300*    MOVES IT STRAIGHT INTO WS-SESS-IX SINCE THE TWO HAPPEN TO
059400*    COINCIDE (SEQ WAS ASSIGNED IN TABLE ORDER AT EXPANSION).
059500 01  WS-ORDER-TABLE.
059600     05  WS-ORDER-ENTRY OCCURS 2000 TIMES PIC 9(06).
059700 77  WS-ORDER-COUNT                PIC S9(4) COMP VALUE +0.
059800*
059900*    CANDIDATE TABLE - REBUILT FOR ONE SESSION AT A TIME (U2's
060000*    DOMAIN RULE), SHARED BY THE GREEDY PASS AND THE IMPROVEMENT
060100*    PASS, SO IT NEVER HAS TO HOLD MORE THAN ONE SESSION'S DOMAIN.
060200*
060300 01  WS-CAND-TABLE.
060400     05  WS-CAND-ENTRY OCCURS 20000 TIMES.
060500         10  WS-CAND-TS            PIC X(08).
060600         10  WS-CAND-ROOM          PIC X(08).
060700         10  WS-CAND-INSTR         PIC X(08).
060800*    'Y'/'N' - THE R4 RESULT FOR THIS (TS,ROOM,INSTR) TRIPLE,
060900*    SET ONCE BY 8020 WHEN THE CANDIDATE IS BUILT AND NEVER
061000*    RECOMPUTED.
061100         10  WS-CAND-QUAL          PIC X(01).
061200         10  FILLER                PIC X(01).
061300*    RESET TO ZERO AT THE TOP OF EVERY 8000-BUILD-CANDIDATES
061400*    CALL - THIS TABLE NEVER SURVIVES PAST ONE SESSION.
061500 77  WS-CAND-COUNT                 PIC S9(5) COMP VALUE +0.
061600*
061700*    ROOM AND INSTRUCTOR OCCUPANCY SETS (R6).  EACH ENTRY IS A
061800*    (TIMESLOT,ROOM) OR (TIMESLOT,INSTRUCTOR) PAIR ALREADY IN USE.
061900*    THE -FLAT REDEFINES GIVE A SINGLE 16-BYTE KEY TO COMPARE
062000*    AGAINST INSTEAD OF TWO SEPARATE FIELD TESTS - THE SAME TRICK
062100*    THIS SHOP USES TO GET A FLAT VIEW OF A GROUP KEY ELSEWHERE.
062200*
062300 01  WS-OR-TABLE.
062400     05  WS-OR-ENTRY OCCURS 2000 TIMES.
062500         10  WS-OR-TS              PIC X(08).
062600         10  WS-OR-ROOM             PIC X(08).
062700*    FLAT 16-BYTE VIEW - ONE COMPARE AGAINST WS-KEY-WORK-FLAT
062800*    INSTEAD OF TWO FIELD TESTS IN 8030/8040/5030.
062900 01  WS-OR-ENTRY-FLAT REDEFINES WS-OR-TABLE.
063000     05  WS-OR-FLAT OCCURS 2000 TIMES PIC X(16).
063100*    ENTRIES ARE REMOVED BY 5041 DURING THE IMPROVEMENT PASS BY
063200*    OVERWRITING WITH THE LAST ENTRY AND SHRINKING THE COUNT -
063300*    ORDER WITHIN THE SET DOESN'T MATTER, ONLY MEMBERSHIP.
063400 77  WS-OR-COUNT                    PIC S9(4) COMP VALUE +0.
063500*
063600 01  WS-OI-TABLE.
063700     05  WS-OI-ENTRY OCCURS 2000 TIMES.
063800         10  WS-OI-TS               PIC X(08).
063900         10  WS-OI-INSTR            PIC X(08).
064000*    SAME FLAT-KEY TRICK AS WS-OR-ENTRY-FLAT ABOVE, FOR THE
064100*    (TIMESLOT, INSTRUCTOR) SET INSTEAD OF (TIMESLOT, ROOM).
064200 01  WS-OI-ENTRY-FLAT REDEFINES WS-OI-TABLE.
064300     05  WS-OI-FLAT OCCURS 2000 TIMES PIC X(16).
064400 77  WS-OI-COUNT                    PIC S9(4) COMP VALUE +0.
064500*
064600*    SCRATCH KEY - BUILT ONCE PER CANDIDATE TEST AND COMPARED
064700*    AGAINST THE FLAT OCCUPANCY TABLES ABOVE.
064800*
064900*    WS-KEY-ID2 HOLDS EITHER A ROOM-ID OR AN INSTR-ID DEPENDING
065000*    ON WHICH OCCUPANCY SET IS BEING TESTED - THE CALLER LOADS
065100*    WHICHEVER ONE APPLIES BEFORE COMPARING THE FLAT VIEW BELOW.
065200 01  WS-KEY-WORK.
065300     05  WS-KEY-TS                  PIC X(08).
065400     05  WS-KEY-ID2                 PIC X(08).
065500 01  WS-KEY-WORK-FLAT REDEFINES WS-KEY-WORK PIC X(16).
065600*
065700*    SUBSCRIPTS - THIS SHOP RUNS ITS LOOPS WITH AN EXPLICIT
065800*    PERFORM-VARYING SUBSCRIPT RATHER THAN SEARCH/INDEXED BY.
065900*
066000*    ONE SUBSCRIPT PER TABLE ABOVE, SAME NAMING PATTERN THE
066100*    LOAD PARAGRAPHS AND SCAN PARAGRAPHS BOTH SHARE.
066200 77  WS-CRS-IX                    PIC S9(4) COMP VALUE +0.
066300 77  WS-INS-IX                    PIC S9(4) COMP VALUE +0.
066400 77  WS-RM-IX                     PIC S9(4) COMP VALUE +0.
066500 77  WS-TSL-IX                    PIC S9(4) COMP VALUE +0.
066600 77  WS-SEC-IX                    PIC S9(4) COMP VALUE +0.
066700 77  WS-CUR-IX                    PIC S9(4) COMP VALUE +0.
066800*    SESSION-TABLE SUBSCRIPT - SET FROM WS-ORDER-ENTRY IN 4005,
066900*    NOT INCREMENTED IN A STRAIGHT LOOP THE WAY THE OTHERS ARE.
067000 77  WS-SESS-IX                   PIC S9(4) COMP VALUE +0.
067100 77  WS-CAND-IX                   PIC S9(5) COMP VALUE +0.
067200 77  WS-OR-IX                     PIC S9(4) COMP VALUE +0.
067300 77  WS-OI-IX                     PIC S9(4) COMP VALUE +0.
067400 77  WS-ORDER-IX                  PIC S9(4) COMP VALUE +0.
067500*    TOKEN COUNTER FOR 2041'S SESSION-ADD LOOP - DOUBLES AS THE
067600*    0-BASED LNUM STORED INTO THE SESSION ROW.
067700 77  WS-TOK-IX                    PIC S9(4) COMP VALUE +0.
067800*
067900*    RUN COUNTERS (U3/U4/U6).
068000*
068100*    BUMPED BY 4005 EVERY TIME 4020 OR 4040 HAS TO RUN - I.E.
068200*    EVERY SEAT THAT WASN'T A CLEAN, CONFLICT-FREE PICK.
068300 77  WS-VIOLATION-CNT              PIC S9(6) COMP VALUE +0.
068400*    BUMPED BY 5020 EACH TIME A SAFE QUALIFIED RESEAT IS FOUND -
068500*    THE U4 HEADLINE NUMBER FOR THE COUNTS REPORT.
068600 77  WS-IMPROVE-CNT                PIC S9(6) COMP VALUE +0.
068700*    CAPS 5000'S WORK AT 5000 SESSIONS CONSIDERED (HELP-0512) SO
068800*    A PATHOLOGICAL DATA SET CANNOT RUN THE IMPROVEMENT PASS
068900*    AWAY - SEPARATE FROM WS-IMPROVE-CNT, WHICH ONLY COUNTS HITS.
069000 77  WS-ATTEMPT-CNT                PIC S9(6) COMP VALUE +0.
069100*    ROWS ACTUALLY WRITTEN TO THE TIMETABLE FILE BY U5 - PRINTED
069200*    BOTH TO THE CONSOLE AND TO THE REPORT.
069300 77  WS-EXPORT-CNT                 PIC S9(6) COMP VALUE +0.
069400 77  WS-QUALIFIED-CNT              PIC S9(6) COMP VALUE +0.
069500 77  WS-UNQUALIFIED-CNT            PIC S9(6) COMP VALUE +0.
069600*    COUNTS REPORT IS ONE PAGE, SO THIS NEVER GOES PAST 1 -
069700*    KEPT AS A 77 RATHER THAN A LITERAL FOR IF U6 EVER GROWS
069800*    PAST A SINGLE PAGE.
069900 77  WS-PAGE-CNT                   PIC S9(4) COMP VALUE +0.
070000*
070100*    WORK FIELDS USED ACROSS THE GREEDY/IMPROVEMENT PASSES.
070200*
070300*    SET 'Y' BY 4015 THE MOMENT A FREE CANDIDATE IS TAKEN - TELLS
070400*    4005 THE MIN-CONFLICT FALLBACK IN 4020 IS NOT NEEDED.
070500 77  WS-FOUND-SW                   PIC X(01) VALUE 'N'.
070600*    STARTS AT 9, HIGHER THAN THE MAX POSSIBLE CONFLICT COUNT
070700*    OF 2, SO THE FIRST CANDIDATE SCANNED ALWAYS BEATS IT.
070800 77  WS-BEST-CONFLICTS             PIC S9(1) COMP VALUE +0.
070900 77  WS-THIS-CONFLICTS             PIC S9(1) COMP VALUE +0.
071000 77  WS-BEST-CAND-IX                PIC S9(5) COMP VALUE +0.
071100*    REUSED BY SEVERAL PARAGRAPHS FOR UNRELATED YES/NO TESTS
071200*    (ROOM COMPATIBLE, PAIR FREE, SAFE TO RESEAT) - NOT JUST
071300*    ROOM-SPECIFIC DESPITE THE NAME.
071400 77  WS-ROOM-OK                     PIC X(01) VALUE 'N'.
071500*    COURSE-TYPE OF WHICHEVER COURSE IS CURRENTLY BEING HANDLED -
071600*    SET BY 2030 DURING EXPANSION, RESET BY 8005 DURING SEATING.
071700 77  WS-CUR-COURSE-TYPE             PIC X(10) VALUE SPACES.
071800*    1 OR 2 - HOW MANY SESSIONS THIS COURSE NEEDS (R3), DECIDED
071900*    ONCE PER CURRICULUM ROW BY 2040.
072000 77  WS-SESS-NEEDED                 PIC 9(01) VALUE 0.
072100*
072200*    CASE-FOLD AND CONTAINS-TEST WORK AREA (R1 ROOM COMPATIBILITY,
072300*    U2 SESSION-COUNT RULE) - INSPECT CONVERTING/TALLYING TAKES
072400*    THE PLACE OF AN INTRINSIC UPPER-CASE/CONTAINS FUNCTION.
072500*
072600*    A AND B HOLD WHATEVER TWO TYPE STRINGS ARE BEING COMPARED -
072700*    COURSE-TYPE VS ROOM-TYPE IN 8010, OR BOTH SIDES OF THE SAME
072800*    STRING IN 2040'S LECTURE TEST.
072900 77  WS-TYPE-A                      PIC X(10) VALUE SPACES.
073000 77  WS-TYPE-B                      PIC X(10) VALUE SPACES.
073100*    NONZERO AFTER AN INSPECT TALLYING MEANS THE SUBSTRING WAS
073200*    FOUND - THE CONTAINS-TEST THIS SHOP BUILDS WITHOUT AN
073300*    INTRINSIC FUNCTION.
073400 77  WS-TALLY-A                     PIC S9(4) COMP VALUE +0.
073500 77  WS-TALLY-B                     PIC S9(4) COMP VALUE +0.
073600*
073700*    QUALIFICATION-LIST NORMALIZATION WORK AREA (U1).
073800*
073900*    WORKING COPY OF INSTR-QUALS WITH ';' AND '/' ALREADY FOLDED
074000*    TO ',' BY 1220 - UNSTRING THEN WORKS OFF ONE DELIMITER ONLY.
074100 01  WS-QUAL-RAW                    PIC X(80).
074200*    ACCUMULATES AS ",TOK1,TOK2,...," - GROWN ONE TOKEN AT A
074300*    TIME BY 1221, THEN COPIED WHOLE INTO WS-INS-QUALS.
074400 01  WS-QUAL-BUILT                  PIC X(82).
074500*    ONE TOKEN AT A TIME FROM THE UNSTRING - LEFT-TRIMMED BY
074600*    1222 BEFORE IT IS APPENDED TO WS-QUAL-BUILT.
074700 01  WS-QUAL-TOKEN                  PIC X(08).
074800*    UNSTRING'S POINTER INTO WS-QUAL-RAW - PAST 80 MEANS THE
074900*    WHOLE RAW STRING HAS BEEN CONSUMED.
075000 77  WS-QUAL-PTR                    PIC S9(4) COMP VALUE +0.
075100*    RUNNING LENGTH OF WS-QUAL-BUILT - CHECKED AGAINST 82 BEFORE
075200*    EACH APPEND SO A VERY LONG LIST STOPS CLEANLY INSTEAD OF
075300*    OVERRUNNING THE FIELD.
075400 77  WS-QUAL-BUILT-LEN               PIC S9(4) COMP VALUE +0.
075500*
075600*    SEARCH KEY FOR THE QUALIFICATION TEST (R4) - COURSE CODE
075700*    WRAPPED IN COMMAS SO A SUBSTRING HIT IS AN EXACT TOKEN HIT.
075800*
075900*    BUILT FRESH EACH TIME BY 8020 AS ',<COURSE>,' - THE COMMA
076000*    WRAP MAKES A SUBSTRING HIT AN EXACT TOKEN HIT, NOT A PARTIAL
076100*    ONE (E.G. "CS1" WOULD FALSE-MATCH "CS10" WITHOUT IT).
076200 01  WS-QUAL-SEARCH                 PIC X(10).
076300*
076400*    TIMETABLE EXPORT LOOKUP FIELDS (U5).
076500*
076600*    FILLED BY 6020'S SCAN OF THE TIMESLOT TABLE FOR THE SESSION
076700*    CURRENTLY BEING EXPORTED - BLANK IF THE TIMESLOT ID IS NO
076800*    LONGER ON THE MASTER (SHOULDN'T HAPPEN, BUT NOT ABENDED).
076900 01  WS-JOIN-DAY                    PIC X(10).
077000 01  WS-JOIN-START                  PIC X(05).
077100 01  WS-JOIN-END                    PIC X(05).
077200*    DEFAULTS TO THE INSTRUCTOR ID ITSELF UNTIL 6030 FINDS A
077300*    MATCHING MASTER ROW WITH A REAL NAME.
077400 01  WS-JOIN-INSTR-NAME              PIC X(25).
077500*
077600*    REPORT LINES (U6).  FILLER CARRIES THE SPACING THE MASTER
077700*    FILE RECORDS ABOVE HAD NO ROOM FOR.
077800*
077900*    HEADING LINE - CENTERED BY HAND WITH FILLER ON BOTH SIDES,
078000*    THE WAY THIS SHOP LAYS OUT A ONE-LINE REPORT TITLE; WIDENED
078100*    PAST THE ORIGINAL 80 COLUMNS WAS OUT OF SCOPE (CR-0610).
078200 01  RPT-HEADING-1.
078300     05  FILLER                     PIC X(25) VALUE SPACES.
078400     05  FILLER                     PIC X(29) VALUE
078500         'TIMETABLE GENERATION REPORT'.
078600     05  FILLER                     PIC X(26) VALUE SPACES.
078700*
078800*    TOTAL EXPORTED ROWS - SAME NUMBER AS THE CONSOLE DISPLAY
078900*    AT THE END OF 6000, SO THE REPORT AND THE JOB LOG AGREE.
079000 01  RPT-TOTAL-LINE-1.
079100     05  FILLER                     PIC X(26) VALUE
079200         'ROWS (ASSIGNED LECTURES): '.
079300     05  RPT-VAL-ROWS               PIC ZZZZZ9.
079400     05  FILLER                     PIC X(47) VALUE SPACES.
079500*
079600*    SEATS WHERE OUT-QUALIFIED CAME OUT 'TRUE '.
079700 01  RPT-TOTAL-LINE-2.
079800     05  FILLER                     PIC X(26) VALUE
079900         'QUALIFIED ASSIGNMENTS:    '.
080000     05  RPT-VAL-QUAL                PIC ZZZZZ9.
080100     05  FILLER                     PIC X(47) VALUE SPACES.
080200*
080300*    ROWS 1 AND 2 TOGETHER SHOULD ALWAYS FOOT TO ROW-1'S TOTAL -
080400*    USEFUL AS A QUICK SANITY CHECK WHEN READING THE REPORT.
080500 01  RPT-TOTAL-LINE-3.
080600     05  FILLER                     PIC X(26) VALUE
080700         'UNQUALIFIED ASSIGNMENTS:  '.
080800     05  RPT-VAL-UNQUAL               PIC ZZZZZ9.
080900     05  FILLER                     PIC X(47) VALUE SPACES.
081000*
081100*    HOW MANY SEATS NEEDED THE MIN-CONFLICT OR FALLBACK PATH
081200*    (R6/R7) - A HIGH NUMBER HERE MEANS THE MASTERS ARE TOO
081300*    TIGHT FOR THE CATALOG AND SHOULD BE REVIEWED BY THE OFFICE.
081400 01  RPT-TOTAL-LINE-4.
081500     05  FILLER                     PIC X(38) VALUE
081600         'VIOLATIONS DURING GREEDY (FALLBACKS):'.
081700     05  FILLER                     PIC X(01) VALUE SPACE.
081800     05  RPT-VAL-VIOL                 PIC ZZZZZ9.
081900     05  FILLER                     PIC X(34) VALUE SPACES.
082000*
082100*    HOW MANY UNQUALIFIED SEATS 5000 WAS ABLE TO TRADE UP TO A
082200*    QUALIFIED INSTRUCTOR WITHOUT BREAKING R6/R7 (R8).
082300 01  RPT-TOTAL-LINE-5.
082400     05  FILLER                     PIC X(38) VALUE
082500         'LOCAL IMPROVEMENTS APPLIED:          '.
082600     05  RPT-VAL-IMPR                  PIC ZZZZZ9.
082700     05  FILLER                     PIC X(34) VALUE SPACES.
082800*
082900*-----------------------------------------------------------------
083000*    OPERATIONS NOTES (KEPT HERE SINCE THIS IS WHERE A NEW HAND
083100*    ON THE RUN DECK WILL LOOK FIRST):
083200*
083300*    THIS PROGRAM RUNS ONCE PER TERM, AFTER THE REGISTRAR'S OFFICE
083400*    HAS CLOSED OUT SECTION ADDS/DROPS FOR THE TERM AND BEFORE THE
083500*    CATALOG IS PUBLISHED.  THE SIX INPUT FILES (COURSES, INSTRS,
083600*    ROOMS, TSLOTS, SECTS, CURRIC) ARE EXTRACTS FROM THE STUDENT
083700*    RECORDS SYSTEM, NOT MAINTAINED DIRECTLY BY THIS PROGRAM.
083800*
083900*    A NON-ZERO "VIOLATIONS DURING GREEDY" COUNT ON THE OUTPUT
084000*    REPORT IS EXPECTED FOR A TIGHT TERM, NOT A SIGN OF A BUG -
084100*    IT MEANS SOME SECTION COULD NOT GET A FULLY CLEAN SEAT AND
084200*    HAD TO DOUBLE UP A ROOM/INSTRUCTOR OR FALL BACK TO THE
084300*    'TS0'/'ROOM0'/'INSTR0' PLACEHOLDER CODES.  A RUN WITH MANY
084400*    VIOLATIONS USUALLY MEANS THE ROOM OR INSTRUCTOR MASTER NEEDS
084500*    MORE ROWS BEFORE THE CATALOG IS PUBLISHED, NOT A RERUN.
084600*
084700*    THE CONSOLE LOG (SYSOUT) CARRIES THE SAME EMPTY-TABLE AND
084800*    TABLE-FULL WARNINGS AS THE REPORT COUNTS - CHECK IT FIRST IF
084900*    THE PUBLISHED TIMETABLE LOOKS THINNER THAN EXPECTED.  A RUN
085000*    THAT STOPS WITH "CANNOT OPEN" OR A READ-ERROR MESSAGE MEANS
085100*    THE EXTRACT JOB AHEAD OF THIS ONE DID NOT COMPLETE CLEANLY -
085200*    RERUN THE EXTRACT, NOT THIS PROGRAM, BEFORE RESUBMITTING.
085300*
085400*    THIS PROGRAM IS IDEMPOTENT ON ITS OWN OUTPUT - RERUNNING IT
085500*    WITH THE SAME SIX INPUT EXTRACTS PRODUCES THE SAME TIMETABLE
085600*    FILE AND THE SAME COUNTS REPORT EVERY TIME (CR-0575 MADE THE
085700*    FALLBACK TIE-BREAK DETERMINISTIC FOR EXACTLY THIS REASON), SO
085800*    A SAFE RECOVERY FROM ANY MID-RUN ABEND IS SIMPLY TO RESUBMIT
085900*    THE JOB STEP ONCE WHATEVER CAUSED THE ABEND IS FIXED - THERE
086000*    IS NO CHECKPOINT/RESTART LOGIC AND NONE IS NEEDED.  DO NOT
086100*    EDIT THE TIMETABLE FILE BY HAND TO PATCH AROUND A BAD RUN -
086200*    RERUN THIS PROGRAM INSTEAD, SO THE REPORT COUNTS STAY IN
086300*    AGREEMENT WITH WHAT WAS ACTUALLY WRITTEN.
086400*-----------------------------------------------------------------
086500*
086600*-----------------------------------------------------------------
086700*    BUSINESS RULE CROSS-REFERENCE - WHERE EACH RULE LIVES, FOR
086800*    THE NEXT PERSON WHO HAS TO CHASE ONE DOWN UNDER PRESSURE:
086900*
087000*    R1  ROOM/COURSE TYPE COMPATIBILITY ............. 8010/8011
087100*    R2  ROOM CAPACITY MUST COVER ENROLLMENT ......... 8002
087200*    R3  LECTURE COURSES GET TWO SESSIONS ............ 2040
087300*    R4  INSTRUCTOR QUALIFICATION TEST ............... 8020, 1220
087400*    R5  LARGEST SECTION SEATED FIRST ................ 3000
087500*    R6  NO ROOM OR INSTRUCTOR DOUBLE-BOOKED .......... 8030, 8040
087600*    R7  MINIMUM-CONFLICT FALLBACK WHEN R6 CAN'T HOLD . 4020
087700*    R8  TRADE UP AN UNQUALIFIED SEAT WITHOUT BREAKING
087800*        R6 .............................................. 5000
087900*-----------------------------------------------------------------
088000*
088100*-----------------------------------------------------------------
088200*    AUDIT NOTES - HOW TO RECONCILE THE COUNTS REPORT BY HAND:
088300*
088400*    RPT-VAL-ROWS = RPT-VAL-QUAL + RPT-VAL-UNQUAL SHOULD ALWAYS
088500*    HOLD EXACTLY - EVERY ROW 6010 WRITES BUMPS EITHER THE
088600*    QUALIFIED OR THE UNQUALIFIED COUNTER, NEVER BOTH AND NEVER
088700*    NEITHER.  IF THIS EVER FAILS TO FOOT, SOMETHING CHANGED
088800*    WS-SESS-QUALFLAG TO A VALUE OTHER THAN 'TRUE ' OR 'FALSE'
088900*    BETWEEN EXPANSION AND EXPORT - START LOOKING AT 5040 AND
089000*    4015, THE ONLY TWO PARAGRAPHS THAT EVER SET IT.
089100*
089200*    RPT-VAL-VIOL (VIOLATIONS) AND RPT-VAL-IMPR (IMPROVEMENTS)
089300*    HAVE NO FOOTING RELATIONSHIP TO EACH OTHER OR TO THE ROW
089400*    COUNT - A VIOLATION AT SEATING TIME MAY OR MAY NOT BE FIXED
089500*    BY AN IMPROVEMENT LATER, AND AN IMPROVEMENT MAY APPLY TO A
089600*    SESSION THAT WAS NEVER A VIOLATION IN THE FIRST PLACE (IT
089700*    WAS SIMPLY SEATED UNQUALIFIED BUT CONFLICT-FREE).  DO NOT
089800*    EXPECT THESE TWO NUMBERS TO MOVE TOGETHER.
089900*-----------------------------------------------------------------
090000*
090100*-----------------------------------------------------------------
090200*    PARAGRAPH INDEX - ONE LINE PER ENTRY POINT, FOR A QUICK
090300*    LOOKUP WITHOUT PAGING THROUGH THE WHOLE LISTING.  HELPER
090400*    LOOPS (...-SCAN, ...-A-SCAN AND THE LIKE) ARE OMITTED - FIND
090500*    THEM RIGHT AFTER THE MAIN PARAGRAPH THAT PERFORMS THEM.
090600*
090700*    0000  TOP-LEVEL DRIVER - OPEN, LOAD, EXPAND, SORT, SEAT,
090800*          IMPROVE, EXPORT, REPORT, CLOSE, STOP RUN.
090900*    1000  LOADS ALL SIX MASTERS, IN NO PARTICULAR ORDER.
091000*    1100  COURSE MASTER LOADER.      1110  ITS READ LOOP BODY.
091100*    1200  INSTRUCTOR MASTER LOADER.  1210  ITS READ LOOP BODY.
091200*    1220  QUALS STRING NORMALIZER (COMMA-WRAP, UPPERCASE).
091300*    1300  ROOM MASTER LOADER.        1310  ITS READ LOOP BODY.
091400*    1400  TIMESLOT MASTER LOADER.    1410  ITS READ LOOP BODY.
091500*    1500  SECTION MASTER LOADER.     1510  ITS READ LOOP BODY.
091600*    1600  CURRICULUM MASTER LOADER.  1610  ITS READ LOOP BODY.
091700*    1800  ZERO-ROW WARNING SWEEP OVER ALL SIX TABLES.
091800*    2000  BUILDS THE SESSION TABLE FROM SECTION X CURRICULUM.
091900*    2010  ONE SECTION'S SHARE OF THE CROSS.
092000*    2020  ONE CURRICULUM ROW'S SHARE OF THE CROSS.
092100*    2030  COURSE-TYPE LOOKUP FOR ONE CURRICULUM ROW (R3 INPUT).
092200*    2040  EMITS ONE OR TWO SESSION ROWS PER R3.
092300*    3000  U3 ENTRY - SORTS SESSIONS BIGGEST-FIRST FOR R5.
092400*    4000  U3 GREEDY SEATING DRIVER, ONE PASS OVER THE ORDER.
092500*    4005  ONE SESSION'S THREE-TIER FALLBACK (R6/R7).
092600*    4010  FREE-CANDIDATE SCAN, QUALIFIED THEN UNQUALIFIED.
092700*    4015  COMMON "TAKE THIS CANDIDATE" LANDING SPOT.
092800*    4020  MINIMUM-CONFLICT FALLBACK SCAN (R7).
092900*    4030  MARKS BOTH OCCUPANCY HALVES USED.
093000*    4040  SYNTHETIC-SEAT FALLBACK FOR AN EMPTY DOMAIN.
093100*    5000  U4 ENTRY - ONE IMPROVEMENT PASS OVER ALL SESSIONS.
093200*    5010  SKIPS ANYTHING ALREADY QUALIFIED.
093300*    5020  FIRST-SAFE-QUALIFIED-SEAT SCAN (R8).
093400*    5030  SAFETY TEST FOR ONE CANDIDATE (DOES NOT BREAK R6).
093500*    5040  MOVES A SESSION TO ITS NEW SEAT AND FREES THE OLD ONE.
093600*    5041  REMOVES THE OLD ROOM-SIDE OCCUPANCY ENTRY.
093700*    5042  REMOVES THE OLD INSTRUCTOR-SIDE OCCUPANCY ENTRY.
093800*    6000  U5 ENTRY - OPENS TIMETABLE-FILE, EXPORTS EVERY ROW.
093900*    6010  BUILDS AND WRITES ONE OUT-REC.
094000*    6020  RE-DERIVES DAY/START/END FROM THE TIMESLOT MASTER.
094100*    6030  RE-DERIVES THE INSTRUCTOR'S PRINTABLE NAME.
094200*    7000  U6 ENTRY - THE FIVE-LINE COUNTS REPORT.
094300*    8000  BUILDS ONE SESSION'S FULL CANDIDATE DOMAIN (U2).
094400*    8005  LOOKS UP THE COURSE TYPE FOR THE CURRENT SESSION.
094500*    8001  TIMESLOT LOOP OF THE DOMAIN BUILD.
094600*    8002  ROOM LOOP - APPLIES R1 AND R2 BEFORE OPENING 8003.
094700*    8003  INSTRUCTOR LOOP - APPENDS ONE CANDIDATE ROW.
094800*    8010  R1 ROOM/COURSE-TYPE COMPATIBILITY TEST.
094900*    8011  TOKEN-MATCH HELPER BEHIND 8010.
095000*    8020  R4 INSTRUCTOR QUALIFICATION TEST.
095100*    8030  R6 "IS THIS PAIR FREE" TEST, SHORT-CIRCUITS ON ROOM.
095200*    8040  R7 CONFLICT-COUNTING VARIANT OF 8030 - NO SHORT CUT.
095300*-----------------------------------------------------------------
095400*
095500 PROCEDURE DIVISION.
095600*
095700 0000-MAIN-CONTROL.
095800*    U1 - PULL ALL SIX MASTERS INTO WORKING STORAGE.
095900     PERFORM 1000-LOAD-ALL-MASTERS THRU 1000-EXIT
096000*    WARN NOW IF ANY MASTER CAME IN EMPTY - BETTER TO SAY SO
096100*    HERE THAN LET THE REST OF THE RUN PRODUCE AN EMPTY REPORT.
096200     PERFORM 1800-CHECK-EMPTY-TABLES THRU 1800-EXIT
096300*    U2 - TURN REQUIREMENTS INTO ONE ROW PER SESSION TO BE SEATED.
096400     PERFORM 2000-EXPAND-SESSIONS THRU 2000-EXIT
096500*    U3'S ASSIGNMENT ORDER - LARGEST SECTION FIRST (R5).
096600     PERFORM 3000-SORT-SESSIONS THRU 3000-EXIT
096700*    U3 - SEAT EVERY SESSION, QUALIFIED-FIRST, CONFLICT-FREE
096800*    WHERE POSSIBLE.
096900     PERFORM 4000-GREEDY-ASSIGN THRU 4000-EXIT
097000*    U4 - TRY TO TRADE UP UNQUALIFIED SEATS (R8).
097100     PERFORM 5000-LOCAL-IMPROVE THRU 5000-EXIT
097200*    U5 - WRITE THE TIMETABLE FILE.
097300     PERFORM 6000-EXPORT-TIMETABLE THRU 6000-EXIT
097400*    U6 - WRITE THE ONE-PAGE COUNTS REPORT.
097500     PERFORM 7000-WRITE-REPORT THRU 7000-EXIT
097600     STOP RUN.
097700*
097800*-----------------------------------------------------------------
097900*    ERROR HANDLING NOTES - THIS PROGRAM DRAWS A SHARP LINE
098000*    BETWEEN TWO KINDS OF BAD INPUT:
098100*
098200*    (1) A FILE THAT WON'T OPEN, OR A READ THAT COMES BACK WITH A
098300*    STATUS OTHER THAN '00' OR THE EXPECTED '10' AT END - BOTH ARE
098400*    TREATED AS AN ENVIRONMENT PROBLEM (BAD DD/SELECT, A MISSING
098500*    EXTRACT, A DAMAGED TAPE OR DISK FILE) RATHER THAN A DATA
098600*    PROBLEM, AND EVERY SUCH CASE STOPS THE RUN COLD.  THERE IS NO
098700*    RETRY LOGIC ANYWHERE IN THIS PROGRAM - A FAILED OPEN OR READ
098800*    IS SOMETHING THE OPERATOR OR THE UPSTREAM JOB STEP MUST FIX.
098900*
099000*    (2) A ROW THAT READS FINE BUT FAILS A BUSINESS TEST (BLANK
099100*    PRIMARY KEY, NON-NUMERIC ENROLLMENT, A COURSE CODE THAT NEVER
099200*    MATCHES ANY CURRICULUM ROW) - THESE ARE TREATED AS ORDINARY
099300*    DATA QUALITY, LOGGED TO THE CONSOLE WHERE WORTH FLAGGING, AND
099400*    THE RUN CONTINUES.  NOTHING IN THIS CATEGORY STOPS THE RUN.
099500*
099600*    THE SAME SPLIT HOLDS FOR THE TABLE-CEILING CHECKS - A TABLE
099700*    THAT FILLS UP IS A DATA-VOLUME PROBLEM, NOT AN ENVIRONMENT
099800*    ONE, SO IT WARNS AND DROPS THE OVERFLOW ROWS RATHER THAN
099900*    STOPPING THE RUN; THE CATALOG COMES OUT INCOMPLETE INSTEAD OF
100000*    NOT AT ALL, WHICH THIS SHOP HAS ALWAYS PREFERRED FOR A BATCH
100100*    JOB THIS CLOSE TO A PUBLICATION DEADLINE.
100200*-----------------------------------------------------------------
100300*    U1 - LOAD THE SIX MASTERS, ONE OPEN/READ-LOOP/CLOSE PER FILE.
100400*-----------------------------------------------------------------
100500 1000-LOAD-ALL-MASTERS.
100600*    ORDER DOESN'T MATTER BETWEEN THESE SIX - NONE READS ANOTHER
100700*    MASTER'S TABLE WHILE LOADING, ONLY ITS OWN INPUT FILE.
100800     PERFORM 1100-LOAD-COURSES THRU 1100-EXIT
100900     PERFORM 1200-LOAD-INSTRUCTORS THRU 1200-EXIT
101000     PERFORM 1300-LOAD-ROOMS THRU 1300-EXIT
101100     PERFORM 1400-LOAD-TIMESLOTS THRU 1400-EXIT
101200     PERFORM 1500-LOAD-SECTIONS THRU 1500-EXIT
101300     PERFORM 1600-LOAD-CURRICULUM THRU 1600-EXIT.
101400 1000-EXIT.
101500     EXIT.
101600*
101700*    1100 - OPEN/READ-LOOP/CLOSE AGAINST THE COURSE MASTER, THE
101800*    FIRST OF SIX MASTERS PULLED IN BY 1000.  WS-TRACE-SWITCH-ON
101900*    IS THE SHOP'S STANDARD "VERBOSE" UPSI SWITCH, SET FROM JCL -
102000*    LEAVE IT OFF FOR A NORMAL PRODUCTION RUN.
102100 1100-LOAD-COURSES.
102200     OPEN INPUT COURSE-FILE.
102300     IF WS-TRACE-SWITCH-ON
102400         DISPLAY 'TTGEN-COB: LOADING COURSE MASTER'.
102500*    AN OPEN FAILURE IS FATAL - NOTHING DOWNSTREAM CAN PROCEED
102600*    WITHOUT THE COURSE MASTER.
102700     IF WS-CRS-STATUS NOT = '00'
102800         DISPLAY 'TTGEN-COB: CANNOT OPEN CRS, ST=' WS-CRS-STATUS
102900         STOP RUN.
103000     PERFORM 1110-READ-ONE-COURSE THRU 1110-EXIT
103100         UNTIL CRS-AT-END
103200     CLOSE COURSE-FILE.
103300 1100-EXIT.
103400     EXIT.
103500*
103600 1110-READ-ONE-COURSE.
103700     READ COURSE-FILE.
103800     IF WS-CRS-STATUS = '10'
103900         MOVE 'Y' TO WS-EOF-CRS
104000         GO TO 1110-EXIT.
104100*    A READ ERROR PAST END-OF-FILE (NOT '10') IS A BAD EXTRACT -
104200*    STOP RATHER THAN RISK LOADING GARBAGE DATA.
104300     IF WS-CRS-STATUS NOT = '00'
104400         DISPLAY 'TTGEN-COB: COURSES READ ERROR ' WS-CRS-STATUS
104500         CLOSE COURSE-FILE
104600         STOP RUN.
104700*    A BLANK KEY IS A BLANK EXTRACT ROW, NOT A REAL COURSE -
104800*    SKIPPED RATHER THAN LOADED AS SPACES (HELP-0401).
104900     IF COURSE-ID = SPACES
105000         GO TO 1110-EXIT.
105100     IF WS-CRS-COUNT >= WS-MAX-CRS
105200         DISPLAY 'TTGEN-COB: COURSE TABLE FULL, RECORD IGNORED'
105300         GO TO 1110-EXIT.
105400     ADD 1 TO WS-CRS-COUNT
105500     MOVE COURSE-ID   TO WS-CRS-ID(WS-CRS-COUNT)
105600     MOVE COURSE-NAME TO WS-CRS-NAME(WS-CRS-COUNT)
105700     MOVE COURSE-TYPE TO WS-CRS-TYPE(WS-CRS-COUNT).
105800 1110-EXIT.
105900     EXIT.
106000*
106100*    1200 - SAME SHAPE AS 1100, AGAINST THE INSTRUCTOR MASTER.
106200*    1210 ALSO NORMALIZES THE QUALIFICATION LIST (1220) FOR EVERY
106300*    ROW LOADED HERE, SO BY THE TIME THIS PARAGRAPH RETURNS EVERY
106400*    INSTRUCTOR'S QUALS ARE ALREADY IN THE ",CODE," SEARCH FORM
106500*    8020 EXPECTS - NO RE-NORMALIZING HAPPENS LATER IN THE RUN.
106600 1200-LOAD-INSTRUCTORS.
106700     OPEN INPUT INSTR-FILE.
106800     IF WS-TRACE-SWITCH-ON
106900         DISPLAY 'TTGEN-COB: LOADING INSTRUCTOR MASTER'.
107000     IF WS-INS-STATUS NOT = '00'
107100         DISPLAY 'TTGEN-COB: CANNOT OPEN INS, ST=' WS-INS-STATUS
107200         STOP RUN.
107300     PERFORM 1210-READ-ONE-INSTRUCTOR THRU 1210-EXIT
107400         UNTIL INS-AT-END
107500     CLOSE INSTR-FILE.
107600 1200-EXIT.
107700     EXIT.
107800*
107900 1210-READ-ONE-INSTRUCTOR.
108000     READ INSTR-FILE.
108100     IF WS-INS-STATUS = '10'
108200         MOVE 'Y' TO WS-EOF-INS
108300         GO TO 1210-EXIT.
108400     IF WS-INS-STATUS NOT = '00'
108500         DISPLAY 'TTGEN-COB: INSTRS READ ERROR ' WS-INS-STATUS
108600         CLOSE INSTR-FILE
108700         STOP RUN.
108800     IF INSTR-ID = SPACES
108900         GO TO 1210-EXIT.
109000     IF WS-INS-COUNT >= WS-MAX-INS
109100         DISPLAY 'TTGEN-COB: INSTRUCTOR TABLE FULL'
109200         GO TO 1210-EXIT.
109300     ADD 1 TO WS-INS-COUNT
109400     MOVE INSTR-ID TO WS-INS-ID(WS-INS-COUNT)
109500*    NAME DEFAULTS TO THE ID WHEN THE MASTER LEAVES IT BLANK
109600*    (CR-0488) SO OUT-INSTR-NAME IS NEVER BLANK ON EXPORT.
109700     IF INSTR-NAME = SPACES
109800         MOVE INSTR-ID TO WS-INS-NAME(WS-INS-COUNT)
109900     ELSE
110000         MOVE INSTR-NAME TO WS-INS-NAME(WS-INS-COUNT).
110100     PERFORM 1220-NORMALIZE-QUALS THRU 1220-EXIT
110200     MOVE WS-QUAL-BUILT TO WS-INS-QUALS(WS-INS-COUNT).
110300 1210-EXIT.
110400     EXIT.
110500*
110600*    1220-NORMALIZE-QUALS - TURNS "A; B/C,,D" INTO ",A,B,C,D,",
110700*    EACH TOKEN LEFT-TRIMMED OF BLANKS (1222) SO 8020-CHECK-
110800*    QUALIFIED CAN TEST FOR AN EXACT TOKEN WITH ONE SUBSTRING HIT.
110900*
111000 1220-NORMALIZE-QUALS.
111100     MOVE INSTR-QUALS TO WS-QUAL-RAW
111200     INSPECT WS-QUAL-RAW REPLACING ALL ';' BY ','
111300     INSPECT WS-QUAL-RAW REPLACING ALL '/' BY ','
111400     MOVE ',' TO WS-QUAL-BUILT(1:1)
111500     MOVE 1 TO WS-QUAL-BUILT-LEN
111600     MOVE 1 TO WS-QUAL-PTR
111700*    1221 - PULLS ONE TOKEN AT A TIME OFF THE POINTER; A DOUBLE
111800*    DELIMITER ("A,,B") YIELDS A BLANK TOKEN HERE, SKIPPED BELOW
111900*    RATHER THAN APPENDED AS AN EMPTY QUALIFICATION.
112000 1221-NEXT-TOKEN.
112100     IF WS-QUAL-PTR > 80
112200         GO TO 1220-EXIT.
112300     UNSTRING WS-QUAL-RAW DELIMITED BY ','
112400         INTO WS-QUAL-TOKEN
112500         WITH POINTER WS-QUAL-PTR
112600*    HELP-0622 - WITHOUT THIS, "CS101, CS102" LEFT A BLANK IN
112700*    THE SECOND TOKEN AND 8020 COULD NEVER MATCH IT.
112800     PERFORM 1222-LEFT-TRIM-TOKEN THRU 1222-EXIT
112900     IF WS-QUAL-TOKEN = SPACES
113000         GO TO 1221-NEXT-TOKEN.
113100*    82-BYTE CEILING ON WS-QUAL-BUILT - STOP APPENDING RATHER
113200*    THAN OVERRUN IF AN INSTRUCTOR LISTS AN UNUSUALLY LONG SET
113300*    OF QUALIFICATIONS.
113400     IF WS-QUAL-BUILT-LEN + 9 > 82
113500         GO TO 1220-EXIT.
113600     MOVE WS-QUAL-TOKEN
113700         TO WS-QUAL-BUILT(WS-QUAL-BUILT-LEN + 1:8)
113800     ADD 8 TO WS-QUAL-BUILT-LEN
113900     MOVE ','
114000         TO WS-QUAL-BUILT(WS-QUAL-BUILT-LEN + 1:1)
114100     ADD 1 TO WS-QUAL-BUILT-LEN
114200     MOVE SPACES TO WS-QUAL-TOKEN
114300     GO TO 1221-NEXT-TOKEN.
114400 1220-EXIT.
114500     EXIT.
114600*
114700*    1222 - LEFT-TRIMS A BLANK LEFT BY THE COMMA-SPACE HOUSE STYLE
114800*    SOME INSTRUCTORS USE WHEN TYPING THEIR QUALIFICATION LIST
114900*    (E.G. "CS101, CS102") - OTHERWISE THE LEADING BLANK RIDES
115000*    INTO THE FIXED 8-BYTE SLOT AND 8020'S SEARCH KEY NEVER HITS.
115100*
115200 1222-LEFT-TRIM-TOKEN.
115300     IF WS-QUAL-TOKEN(1:1) NOT = SPACE
115400         GO TO 1222-EXIT.
115500     MOVE WS-QUAL-TOKEN(2:7) TO WS-QUAL-TOKEN(1:7)
115600     MOVE SPACE TO WS-QUAL-TOKEN(8:1)
115700     GO TO 1222-LEFT-TRIM-TOKEN.
115800 1222-EXIT.
115900     EXIT.
116000*
116100*-----------------------------------------------------------------
116200*    1300 SERIES - ROOM MASTER LOAD, SAME OPEN/READ-LOOP/CLOSE
116300*    SHAPE AS 1100 ABOVE.
116400*-----------------------------------------------------------------
116500 1300-LOAD-ROOMS.
116600     OPEN INPUT ROOM-FILE.
116700     IF WS-TRACE-SWITCH-ON
116800         DISPLAY 'TTGEN-COB: LOADING ROOM MASTER'.
116900     IF WS-RM-STATUS NOT = '00'
117000         DISPLAY 'TTGEN-COB: CANNOT OPEN RM, ST=' WS-RM-STATUS
117100         STOP RUN.
117200     PERFORM 1310-READ-ONE-ROOM THRU 1310-EXIT
117300         UNTIL RM-AT-END
117400     CLOSE ROOM-FILE.
117500 1300-EXIT.
117600     EXIT.
117700*
117800 1310-READ-ONE-ROOM.
117900     READ ROOM-FILE.
118000     IF WS-RM-STATUS = '10'
118100         MOVE 'Y' TO WS-EOF-RM
118200         GO TO 1310-EXIT.
118300     IF WS-RM-STATUS NOT = '00'
118400         DISPLAY 'TTGEN-COB: ROOMS READ ERROR ' WS-RM-STATUS
118500         CLOSE ROOM-FILE
118600         STOP RUN.
118700*    BLANK PRIMARY KEY - SKIPPED, NOT LOADED AS SPACES, SAME RULE
118800*    AS EVERY OTHER MASTER (HELP-0401).
118900     IF ROOM-ID = SPACES
119000         GO TO 1310-EXIT.
119100     IF WS-RM-COUNT >= WS-MAX-RM
119200         DISPLAY 'TTGEN-COB: ROOM TABLE FULL, RECORD IGNORED'
119300         GO TO 1310-EXIT.
119400     ADD 1 TO WS-RM-COUNT
119500     MOVE ROOM-ID   TO WS-RM-ID(WS-RM-COUNT)
119600     MOVE ROOM-TYPE TO WS-RM-TYPE(WS-RM-COUNT)
119700*    NON-NUMERIC CAPACITY DEFAULTS TO ZERO - A ZERO-CAPACITY ROOM
119800*    SIMPLY NEVER PASSES THE R2 TEST IN 8002, NO SPECIAL CASE
119900*    NEEDED DOWNSTREAM.
120000     IF ROOM-CAP IS NOT NUMERIC
120100         MOVE 0 TO WS-RM-CAP(WS-RM-COUNT)
120200     ELSE
120300         MOVE ROOM-CAP TO WS-RM-CAP(WS-RM-COUNT).
120400 1310-EXIT.
120500     EXIT.
120600*
120700*-----------------------------------------------------------------
120800*    1400 SERIES - TIMESLOT MASTER LOAD.
120900*-----------------------------------------------------------------
121000 1400-LOAD-TIMESLOTS.
121100     OPEN INPUT TS-FILE.
121200     IF WS-TRACE-SWITCH-ON
121300         DISPLAY 'TTGEN-COB: LOADING TIMESLOT MASTER'.
121400     IF WS-TSL-STATUS NOT = '00'
121500         DISPLAY 'TTGEN-COB: CANNOT OPEN TSL, ST=' WS-TSL-STATUS
121600         STOP RUN.
121700     PERFORM 1410-READ-ONE-TIMESLOT THRU 1410-EXIT
121800         UNTIL TSL-AT-END
121900     CLOSE TS-FILE.
122000 1400-EXIT.
122100     EXIT.
122200*
122300 1410-READ-ONE-TIMESLOT.
122400     READ TS-FILE.
122500     IF WS-TSL-STATUS = '10'
122600         MOVE 'Y' TO WS-EOF-TSL
122700         GO TO 1410-EXIT.
122800     IF WS-TSL-STATUS NOT = '00'
122900         DISPLAY 'TTGEN-COB: TSLOTS READ ERROR ' WS-TSL-STATUS
123000         CLOSE TS-FILE
123100         STOP RUN.
123200*    SAME BLANK-KEY SKIP AS THE OTHER FIVE MASTERS.
123300     IF TS-ID = SPACES
123400         GO TO 1410-EXIT.
123500     IF WS-TSL-COUNT >= WS-MAX-TSL
123600         DISPLAY 'TTGEN-COB: TIMESLOT TABLE FULL, RECORD IGNORED'
123700         GO TO 1410-EXIT.
123800*    NO VALIDATION ON DAY/START/END - THEY ARE DISPLAY TEXT ONLY
123900*    AND FLOW STRAIGHT THROUGH TO THE EXPORT RECORD AT 6020.
124000     ADD 1 TO WS-TSL-COUNT
124100     MOVE TS-ID    TO WS-TSL-ID(WS-TSL-COUNT)
124200     MOVE TS-DAY   TO WS-TSL-DAY(WS-TSL-COUNT)
124300     MOVE TS-START TO WS-TSL-START(WS-TSL-COUNT)
124400     MOVE TS-END   TO WS-TSL-END(WS-TSL-COUNT).
124500 1410-EXIT.
124600     EXIT.
124700*
124800*-----------------------------------------------------------------
124900*    1500 SERIES - SECTION MASTER LOAD.
125000*-----------------------------------------------------------------
125100 1500-LOAD-SECTIONS.
125200     OPEN INPUT SEC-FILE.
125300     IF WS-TRACE-SWITCH-ON
125400         DISPLAY 'TTGEN-COB: LOADING SECTION MASTER'.
125500     IF WS-SEC-STATUS NOT = '00'
125600         DISPLAY 'TTGEN-COB: CANNOT OPEN SEC, ST=' WS-SEC-STATUS
125700         STOP RUN.
125800     PERFORM 1510-READ-ONE-SECTION THRU 1510-EXIT
125900         UNTIL SEC-AT-END
126000     CLOSE SEC-FILE.
126100 1500-EXIT.
126200     EXIT.
126300*
126400 1510-READ-ONE-SECTION.
126500     READ SEC-FILE.
126600     IF WS-SEC-STATUS = '10'
126700         MOVE 'Y' TO WS-EOF-SEC
126800         GO TO 1510-EXIT.
126900     IF WS-SEC-STATUS NOT = '00'
127000         DISPLAY 'TTGEN-COB: SECTS READ ERROR ' WS-SEC-STATUS
127100         CLOSE SEC-FILE
127200         STOP RUN.
127300*    SAME BLANK-KEY SKIP AS THE OTHER FIVE MASTERS.
127400     IF SEC-ID = SPACES
127500         GO TO 1510-EXIT.
127600     IF WS-SEC-COUNT >= WS-MAX-SEC
127700         DISPLAY 'TTGEN-COB: SECTION TABLE FULL, RECORD IGNORED'
127800         GO TO 1510-EXIT.
127900     ADD 1 TO WS-SEC-COUNT
128000     MOVE SEC-ID TO WS-SEC-ID(WS-SEC-COUNT)
128100*    BAD YEAR DEFAULTS TO 1 RATHER THAN 0 - THERE IS NO YEAR-0
128200*    CURRICULUM ROW, SO A ZERO WOULD NEVER MATCH ANY REQUIREMENT.
128300     IF SEC-YEAR IS NOT NUMERIC
128400         MOVE 1 TO WS-SEC-YEAR(WS-SEC-COUNT)
128500     ELSE
128600         MOVE SEC-YEAR TO WS-SEC-YEAR(WS-SEC-COUNT).
128700*    BAD ENROLLMENT DEFAULTS TO ZERO - A ZERO-STUDENT SECTION
128800*    SORTS LAST UNDER R5 AND NEVER FAILS THE R2 CAPACITY TEST.
128900     IF SEC-STUDENTS IS NOT NUMERIC
129000         MOVE 0 TO WS-SEC-STUDENTS(WS-SEC-COUNT)
129100     ELSE
129200         MOVE SEC-STUDENTS TO WS-SEC-STUDENTS(WS-SEC-COUNT).
129300 1510-EXIT.
129400     EXIT.
129500*
129600*-----------------------------------------------------------------
129700*    1600 SERIES - CURRICULUM MASTER LOAD.
129800*-----------------------------------------------------------------
129900 1600-LOAD-CURRICULUM.
130000     OPEN INPUT CUR-FILE.
130100     IF WS-TRACE-SWITCH-ON
130200         DISPLAY 'TTGEN-COB: LOADING CURRICULUM MASTER'.
130300     IF WS-CUR-STATUS NOT = '00'
130400         DISPLAY 'TTGEN-COB: CANNOT OPEN CUR, ST=' WS-CUR-STATUS
130500         STOP RUN.
130600     PERFORM 1610-READ-ONE-CURRIC-ROW THRU 1610-EXIT
130700         UNTIL CUR-AT-END
130800     CLOSE CUR-FILE.
130900 1600-EXIT.
131000     EXIT.
131100*
131200 1610-READ-ONE-CURRIC-ROW.
131300     READ CUR-FILE.
131400     IF WS-CUR-STATUS = '10'
131500         MOVE 'Y' TO WS-EOF-CUR
131600         GO TO 1610-EXIT.
131700     IF WS-CUR-STATUS NOT = '00'
131800         DISPLAY 'TTGEN-COB: CURRIC READ ERROR ' WS-CUR-STATUS
131900         CLOSE CUR-FILE
132000         STOP RUN.
132100*    A BLANK COURSE CODE HAS NOTHING TO EXPAND INTO A SESSION -
132200*    SKIPPED THE SAME WAY A BLANK COURSE-ID IS SKIPPED AT 1110.
132300     IF CUR-COURSE = SPACES
132400         GO TO 1610-EXIT.
132500     IF WS-CUR-COUNT >= WS-MAX-CUR
132600         DISPLAY 'TTGEN-COB: CURRICULUM TABLE FULL'
132700         GO TO 1610-EXIT.
132800     ADD 1 TO WS-CUR-COUNT
132900     MOVE CUR-YEAR   TO WS-CUR-YR(WS-CUR-COUNT)
133000     MOVE CUR-COURSE TO WS-CUR-CRS(WS-CUR-COUNT).
133100 1610-EXIT.
133200     EXIT.
133300*
133400*    1800 - ONE WARNING LINE PER EMPTY TABLE.  THE RUN CONTINUES
133500*    REGARDLESS - THESE ARE WARNINGS, NOT ABENDS.
133600*
133700 1800-CHECK-EMPTY-TABLES.
133800*    AN EMPTY COURSE TABLE STILL LETS THE RUN COMPLETE - EVERY
133900*    SESSION SIMPLY FALLS THROUGH TO BLANK COURSE-TYPE (2030)
134000*    AND ONE SESSION EACH.
134100     IF WS-CRS-COUNT = 0
134200         DISPLAY 'NO COURSES FOUND'.
134300*    AN EMPTY INSTRUCTOR TABLE MEANS EVERY CANDIDATE COMES BACK
134400*    UNQUALIFIED AND 4040'S 'INSTR0' FALLBACK FIRES ON EVERY SEAT.
134500     IF WS-INS-COUNT = 0
134600         DISPLAY 'NO INSTRUCTORS FOUND'.
134700*    AN EMPTY ROOM TABLE MEANS 8002 NEVER OPENS 8003, SO EVERY
134800*    SESSION FALLS STRAIGHT THROUGH TO 4040'S 'ROOM0' FALLBACK.
134900     IF WS-RM-COUNT = 0
135000         DISPLAY 'NO ROOMS FOUND'.
135100*    AN EMPTY TIMESLOT TABLE MEANS 8001 NEVER RUNS AT ALL, SO
135200*    EVERY SESSION FALLS THROUGH TO 4040'S 'TS0' FALLBACK TOO.
135300     IF WS-TSL-COUNT = 0
135400         DISPLAY 'NO TIMESLOTS FOUND'.
135500*    AN EMPTY SECTION TABLE MEANS 2000 NEVER RUNS ITS INNER LOOP
135600*    AND THE SESSION TABLE STAYS AT ZERO ROWS.
135700     IF WS-SEC-COUNT = 0
135800         DISPLAY 'NO SECTIONS FOUND'.
135900*    AN EMPTY CURRICULUM TABLE MEANS 2030 NEVER FINDS A COURSE
136000*    TYPE MATCH, SO EVERY SESSION IS TREATED AS NON-LECTURE (ONE
136100*    SESSION, NOT TWO) REGARDLESS OF WHAT THE COURSE ACTUALLY IS.
136200     IF WS-CUR-COUNT = 0
136300         DISPLAY 'NO CURRICULUM MAPPING FOUND'.
136400 1800-EXIT.
136500     EXIT.
136600*
136700*-----------------------------------------------------------------
136800*    U2 - CROSS EACH SECTION WITH ITS CURRICULUM YEAR, ONE OR TWO
136900*    SESSIONS PER REQUIRED COURSE (R3).
137000*-----------------------------------------------------------------
137100 2000-EXPAND-SESSIONS.
137200     MOVE 0 TO WS-SESS-COUNT
137300     MOVE 1 TO WS-SEC-IX
137400*    OUTER LOOP - ONE PASS PER SECTION, REGARDLESS OF HOW MANY
137500*    CURRICULUM ROWS MATCH ITS YEAR.
137600     PERFORM 2010-PROCESS-ONE-SECTION THRU 2010-EXIT
137700         UNTIL WS-SEC-IX > WS-SEC-COUNT.
137800 2000-EXIT.
137900     EXIT.
138000*
138100 2010-PROCESS-ONE-SECTION.
138200     MOVE 1 TO WS-CUR-IX
138300*    INNER LOOP - EVERY CURRICULUM ROW IS CHECKED AGAINST THIS
138400*    SECTION'S YEAR; A SECTION CAN PICK UP MANY REQUIRED COURSES.
138500     PERFORM 2020-PROCESS-ONE-CURRIC-ROW THRU 2020-EXIT
138600         UNTIL WS-CUR-IX > WS-CUR-COUNT
138700     ADD 1 TO WS-SEC-IX.
138800 2010-EXIT.
138900     EXIT.
139000*
139100 2020-PROCESS-ONE-CURRIC-ROW.
139200*    YEAR MISMATCH MEANS THIS CURRICULUM ROW DOESN'T APPLY TO
139300*    THE SECTION CURRENTLY BEING EXPANDED - SKIP IT, NOT AN ERROR.
139400     IF WS-CUR-YR(WS-CUR-IX) NOT = WS-SEC-YEAR(WS-SEC-IX)
139500         GO TO 2020-EXIT.
139600     PERFORM 2030-LOOKUP-COURSE-TYPE THRU 2030-EXIT
139700     PERFORM 2040-ADD-SESSIONS-FOR-COURSE THRU 2040-EXIT
139800     ADD 1 TO WS-CUR-IX.
139900 2020-EXIT.
140000     EXIT.
140100*
140200*    2030 - R3: A COURSE CODE MISSING FROM THE COURSE TABLE IS
140300*    TREATED AS BLANK TYPE, WHICH FALLS THROUGH TO ONE SESSION.
140400*
140500 2030-LOOKUP-COURSE-TYPE.
140600*    LEFT BLANK IF THE SCAN BELOW FALLS THROUGH - NO MATCHING
140700*    COURSE-ID MEANS TREAT THE COURSE AS BLANK TYPE.
140800     MOVE SPACES TO WS-CUR-COURSE-TYPE
140900     MOVE 1 TO WS-CRS-IX
141000 2031-SCAN.
141100     IF WS-CRS-IX > WS-CRS-COUNT
141200         GO TO 2030-EXIT.
141300     IF WS-CRS-ID(WS-CRS-IX) = WS-CUR-CRS(WS-CUR-IX)
141400         MOVE WS-CRS-TYPE(WS-CRS-IX) TO WS-CUR-COURSE-TYPE
141500         GO TO 2030-EXIT.
141600     ADD 1 TO WS-CRS-IX
141700     GO TO 2031-SCAN.
141800 2030-EXIT.
141900     EXIT.
142000*
142100 2040-ADD-SESSIONS-FOR-COURSE.
142200*    DEFAULT TO ONE SESSION - ONLY A COURSE-TYPE CONTAINING
142300*    "LEC" NEEDS A SECOND (R3).
142400     MOVE 1 TO WS-SESS-NEEDED
142500     MOVE WS-CUR-COURSE-TYPE TO WS-TYPE-A
142600*    CASE-FOLD BEFORE THE CONTAINS TEST - "LECTURE", "Lecture"
142700*    AND "lecture/lab" ALL COUNT AS A LECTURE COURSE.
142800     INSPECT WS-TYPE-A CONVERTING
142900         'abcdefghijklmnopqrstuvwxyz' TO
143000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
143100     MOVE 0 TO WS-TALLY-A
143200     INSPECT WS-TYPE-A TALLYING WS-TALLY-A FOR ALL 'LEC'
143300     IF WS-TALLY-A > 0
143400         MOVE 2 TO WS-SESS-NEEDED.
143500     MOVE 0 TO WS-TOK-IX
143600 2041-ADD-LOOP.
143700     IF WS-TOK-IX >= WS-SESS-NEEDED
143800         GO TO 2040-EXIT.
143900     IF WS-SESS-COUNT >= WS-MAX-SESS
144000         DISPLAY 'TTGEN-COB: SESSION TABLE FULL, SESSION DROPPED'
144100         GO TO 2040-EXIT.
144200     ADD 1 TO WS-SESS-COUNT
144300*    SEQ DOUBLES AS BOTH THE SORT TIE-BREAK KEY AND THE LINK
144400*    BACK FROM WS-ORDER-ENTRY - IT IS DELIBERATELY THE SAME
144500*    VALUE AS THE SUBSCRIPT THAT JUST STORED IT.
144600     MOVE WS-SESS-COUNT        TO WS-SESS-SEQ(WS-SESS-COUNT)
144700     MOVE WS-CUR-CRS(WS-CUR-IX) TO WS-SESS-COURSE(WS-SESS-COUNT)
144800     MOVE WS-SEC-ID(WS-SEC-IX)  TO WS-SESS-SECTION(WS-SESS-COUNT)
144900     MOVE WS-SEC-YEAR(WS-SEC-IX) TO WS-SESS-YEAR(WS-SESS-COUNT)
145000*    0-BASED - L0 FOR THE FIRST SESSION, L1 FOR THE SECOND
145100*    (HELP-0622).  WS-TOK-IX IS STILL PRE-INCREMENT HERE.
145200     MOVE WS-TOK-IX TO WS-SESS-LNUM(WS-SESS-COUNT)
145300     MOVE WS-SEC-STUDENTS(WS-SEC-IX)
145400       TO WS-SESS-STUDENTS(WS-SESS-COUNT)
145500*    UNSEATED UNTIL U3 RUNS - BLANK TS/ROOM/INSTR AND A FALSE
145600*    QUALFLAG ARE THE "NOT YET ASSIGNED" STATE U3 LOOKS FOR.
145700     MOVE SPACES                 TO WS-SESS-TS(WS-SESS-COUNT)
145800     MOVE SPACES                 TO WS-SESS-ROOM(WS-SESS-COUNT)
145900     MOVE SPACES                 TO WS-SESS-INSTR(WS-SESS-COUNT)
146000     MOVE 'FALSE' TO WS-SESS-QUALFLAG(WS-SESS-COUNT)
146100     ADD 1 TO WS-TOK-IX
146200     GO TO 2041-ADD-LOOP.
146300 2040-EXIT.
146400     EXIT.
146500*
146600*-----------------------------------------------------------------
146700*    SORT NOTES - WHY A REAL SORT VERB REPLACED THE OLD APPROACH:
146800*
146900*    BEFORE CR-0402 THIS PASS WAS A BUBBLE SORT AGAINST THE
147000*    SESSION TABLE ITSELF, SWAPPING WHOLE 01-LEVEL ENTRIES IN
147100*    PLACE.  THAT WAS FINE WHEN A TERM NEVER PASSED 150 SECTIONS,
147200*    BUT TOOK NOTICEABLY LONGER THAN THE REST OF THE RUN COMBINED
147300*    ONCE THE CAMPUS GREW PAST THAT.  THE INTERNAL SORT BELOW ONLY
147400*    MOVES THE TWO SORT-KEY FIELDS (STUDENTS, SEQ) THROUGH THE
147500*    SORT WORK FILE, NOT THE WHOLE SESSION ROW, AND LEANS ON THE
147600*    COMPILER'S OWN SORT/MERGE ROUTINE RATHER THAN A HAND-ROLLED
147700*    COMPARE-AND-SWAP LOOP - BOTH WERE MEASURED AS A CLEAR WIN AT
147800*    THE TIME AND NEITHER HAS BEEN REVISITED SINCE.
147900*-----------------------------------------------------------------
148000*    U3 - DESCENDING STUDENT-COUNT ORDER (R5/R7), VIA AN INTERNAL
148100*    SORT - THE SAME SD/RELEASE/RETURN IDIOM THIS SHOP USES TO
148200*    PUT A GRADE REPORT IN STUDENT-NAME ORDER.
148300*-----------------------------------------------------------------
148400 3000-SORT-SESSIONS.
148500     MOVE 0 TO WS-ORDER-COUNT
148600*    DESCENDING STUDENTS PUTS THE LARGEST SECTIONS FIRST (R5) -
148700*    THEY HAVE THE FEWEST COMPATIBLE ROOMS, SO THEY GET FIRST
148800*    PICK OF THE DOMAIN WHILE IT IS STILL WIDE OPEN.  ASCENDING
148900*    SEQ IS ONLY A TIE-BREAK, FOR A REPEATABLE RUN (CR-0575).
149000     SORT SORT-SESSIONS
149100         DESCENDING KEY SD-STUDENTS
149200         ASCENDING  KEY SD-SEQ
149300         INPUT PROCEDURE  3010-RELEASE-SESSIONS
149400         OUTPUT PROCEDURE 3020-RETURN-SESSIONS.
149500 3000-EXIT.
149600     EXIT.
149700*
149800*    3010 - FEEDS THE SORT ONE RECORD PER SESSION TABLE ROW.
149900 3010-RELEASE-SESSIONS SECTION.
150000 3011-RELEASE-LOOP.
150100     MOVE 1 TO WS-SESS-IX
150200 3012-RELEASE-ONE.
150300     IF WS-SESS-IX > WS-SESS-COUNT
150400         GO TO 3019-EXIT.
150500*    ONLY STUDENTS AND SEQ TRAVEL THROUGH THE SORT - THE REST OF
150600*    THE SESSION ROW STAYS IN WORKING STORAGE AND IS FOUND AGAIN
150700*    VIA WS-SESS-IX ONCE SEQ COMES BACK OUT IN 3020.
150800     MOVE WS-SESS-STUDENTS(WS-SESS-IX) TO SD-STUDENTS
150900     MOVE WS-SESS-SEQ(WS-SESS-IX)      TO SD-SEQ
151000     RELEASE SD-SESSION-REC
151100     ADD 1 TO WS-SESS-IX
151200     GO TO 3012-RELEASE-ONE.
151300 3019-EXIT.
151400     EXIT.
151500*
151600*    3020 - CAPTURES THE SORT'S OUTPUT ORDER AS A LIST OF SEQ
151700*    VALUES, WHICH IS ALL 4005 NEEDS TO DRIVE THE GREEDY PASS.
151800 3020-RETURN-SESSIONS SECTION.
151900 3021-RETURN-LOOP.
152000     RETURN SORT-SESSIONS AT END
152100         GO TO 3029-EXIT.
152200     ADD 1 TO WS-ORDER-COUNT
152300     MOVE SD-SEQ TO WS-ORDER-ENTRY(WS-ORDER-COUNT)
152400     GO TO 3021-RETURN-LOOP.
152500 3029-EXIT.
152600     EXIT.
152700*
152800*-----------------------------------------------------------------
152900*    PERFORMANCE NOTES - WHY THIS RUN TAKES AS LONG AS IT DOES:
153000*
153100*    THE GREEDY PASS IS O(SESSIONS X TIMESLOTS X ROOMS X
153200*    INSTRUCTORS) IN THE WORST CASE, SINCE 8000-BUILD-CANDIDATES
153300*    REBUILDS THE FULL DOMAIN FOR EVERY SESSION RATHER THAN ONCE
153400*    FOR THE WHOLE RUN.  THAT WAS AN ACCEPTED TRADE-OFF BACK AT
153500*    CR-0402 - A RUN-ONCE DOMAIN TABLE WOULD STILL NEED RE-
153600*    FILTERING PER SESSION ONCE R6 OCCUPANCY IS FACTORED IN - THE
153700*    SAVINGS DID NOT LOOK WORTH THE EXTRA TABLE.
153800*
153900*    THE IMPROVEMENT PASS (U4) ADDS A SECOND FULL DOMAIN REBUILD
154000*    PER UNQUALIFIED SESSION, CAPPED AT WS-ATTEMPT-CNT SESSIONS
154100*    (HELP-0512) SO A TERM WITH MANY UNQUALIFIED SEATS CANNOT
154200*    DOUBLE THE RUN'S ELAPSED TIME WITHOUT BOUND.
154300*
154400*    NONE OF THIS IS WORTH TUNING UNLESS THE RUN DECK ACTUALLY
154500*    COMPLAINS - THE MASTERS THIS PROGRAM WAS SIZED FOR (SEE THE
154600*    OCCURS LIMITS IN WORKING-STORAGE) KEEP A FULL TERM'S RUN WELL
154700*    UNDER THE BATCH WINDOW AS OF THIS WRITING.
154800*-----------------------------------------------------------------
154900*    U3 - GREEDY ASSIGNMENT, LARGEST SECTION FIRST (R5), QUALIFIED
155000*    CANDIDATES FIRST, FALLING BACK TO MINIMUM CONFLICT AND THEN
155100*    TO THE SYNTHETIC SEAT WHEN THE DOMAIN IS EMPTY (R6/R7).
155200*-----------------------------------------------------------------
155300*    4000 - OCCUPANCY TABLES START EMPTY EACH RUN (5000 REUSES
155400*    THEM LATER, BUT THAT IS A RESEAT, NOT A RESET) AND ORDER-IX
155500*    WALKS THE SORT ORDER BUILT IN U3, ONE SEAT DECISION PER PASS.
155600 4000-GREEDY-ASSIGN.
155700     MOVE 0 TO WS-OR-COUNT
155800     MOVE 0 TO WS-OI-COUNT
155900     MOVE 0 TO WS-VIOLATION-CNT
156000     MOVE 1 TO WS-ORDER-IX
156100     PERFORM 4005-ASSIGN-ONE-SESSION THRU 4005-EXIT
156200         UNTIL WS-ORDER-IX > WS-ORDER-COUNT.
156300 4000-EXIT.
156400     EXIT.
156500*
156600*    4005 - THREE-TIER FALLBACK PER R6/R7: TRY A CLEAN SEAT FIRST,
156700*    THEN THE LEAST-BAD CONFLICT IF THE DOMAIN IS NON-EMPTY BUT
156800*    ALL TAKEN, THEN THE SYNTHETIC PLACEHOLDER IF THE DOMAIN NEVER
156900*    HAD ANY CANDIDATES TO BEGIN WITH (EMPTY ROOM/INSTR/TS TABLE).
157000 4005-ASSIGN-ONE-SESSION.
157100     MOVE WS-ORDER-ENTRY(WS-ORDER-IX) TO WS-SESS-IX
157200     PERFORM 8000-BUILD-CANDIDATES THRU 8000-EXIT
157300     MOVE 'N' TO WS-FOUND-SW
157400     IF WS-CAND-COUNT > 0
157500         PERFORM 4010-SCAN-FOR-FREE-CANDIDATE THRU 4010-EXIT.
157600     IF WS-FOUND-SW = 'N' AND WS-CAND-COUNT > 0
157700         PERFORM 4020-SCAN-FOR-MIN-CONFLICT THRU 4020-EXIT
157800         ADD 1 TO WS-VIOLATION-CNT.
157900     IF WS-CAND-COUNT = 0
158000         PERFORM 4040-ASSEMBLE-FALLBACK THRU 4040-EXIT
158100         ADD 1 TO WS-VIOLATION-CNT.
158200     PERFORM 4030-MARK-OCCUPIED THRU 4030-EXIT
158300     ADD 1 TO WS-ORDER-IX.
158400 4005-EXIT.
158500     EXIT.
158600*
158700*    4010 - QUALIFIED CANDIDATES FIRST, THEN UNQUALIFIED, BOTH IN
158800*    DOMAIN ORDER (R5); FIRST ONE FREE OF BOTH HARD RULES WINS.
158900*
159000 4010-SCAN-FOR-FREE-CANDIDATE.
159100     MOVE 1 TO WS-CAND-IX
159200*    4011 - QUALIFIED PASS FIRST, SO A QUALIFIED SEAT ALWAYS BEATS
159300*    AN UNQUALIFIED ONE WHEN BOTH ARE FREE.
159400 4011-SCAN-QUALIFIED.
159500     IF WS-CAND-IX > WS-CAND-COUNT
159600         GO TO 4013-SCAN-UNQUALIFIED-START.
159700     IF WS-CAND-QUAL(WS-CAND-IX) = 'Y'
159800         PERFORM 8030-PAIR-IS-FREE THRU 8030-EXIT
159900         IF WS-ROOM-OK = 'Y'
160000             PERFORM 4015-TAKE-CANDIDATE THRU 4015-EXIT
160100             GO TO 4010-EXIT.
160200     ADD 1 TO WS-CAND-IX
160300     GO TO 4011-SCAN-QUALIFIED.
160400*    4013/4014 - SECOND PASS ONLY RUNS IF NO QUALIFIED SEAT WAS
160500*    FREE; RESTARTS WS-CAND-IX AT 1 TO RE-WALK THE SAME DOMAIN
160600*    LOOKING FOR ANY FREE SEAT REGARDLESS OF QUALIFICATION.
160700 4013-SCAN-UNQUALIFIED-START.
160800     MOVE 1 TO WS-CAND-IX
160900 4014-SCAN-UNQUALIFIED.
161000     IF WS-CAND-IX > WS-CAND-COUNT
161100         GO TO 4010-EXIT.
161200     IF WS-CAND-QUAL(WS-CAND-IX) = 'N'
161300         PERFORM 8030-PAIR-IS-FREE THRU 8030-EXIT
161400         IF WS-ROOM-OK = 'Y'
161500             PERFORM 4015-TAKE-CANDIDATE THRU 4015-EXIT
161600             GO TO 4010-EXIT.
161700     ADD 1 TO WS-CAND-IX
161800     GO TO 4014-SCAN-UNQUALIFIED.
161900 4010-EXIT.
162000     EXIT.
162100*
162200*    4015 - COMMON LANDING SPOT FOR 4010 AND 4020/4025 - STORES
162300*    WHICHEVER CANDIDATE THE CALLER ALREADY PICKED AT WS-CAND-IX.
162400 4015-TAKE-CANDIDATE.
162500     MOVE WS-CAND-TS(WS-CAND-IX)    TO WS-SESS-TS(WS-SESS-IX)
162600     MOVE WS-CAND-ROOM(WS-CAND-IX)  TO WS-SESS-ROOM(WS-SESS-IX)
162700     MOVE WS-CAND-INSTR(WS-CAND-IX) TO WS-SESS-INSTR(WS-SESS-IX)
162800     IF WS-CAND-QUAL(WS-CAND-IX) = 'Y'
162900         MOVE 'TRUE '  TO WS-SESS-QUALFLAG(WS-SESS-IX)
163000     ELSE
163100         MOVE 'FALSE'  TO WS-SESS-QUALFLAG(WS-SESS-IX).
163200     MOVE 'Y' TO WS-FOUND-SW.
163300 4015-EXIT.
163400     EXIT.
163500*
163600*    4020 - NO CLEAN CANDIDATE: PICK THE FIRST MINIMUM-CONFLICT
163700*    CANDIDATE IN ORIGINAL DOMAIN ORDER (R6/R7).
163800*
163900 4020-SCAN-FOR-MIN-CONFLICT.
164000     MOVE 9 TO WS-BEST-CONFLICTS
164100     MOVE 1 TO WS-BEST-CAND-IX
164200     MOVE 1 TO WS-CAND-IX
164300*    4021 - STRICT LESS-THAN ON WS-THIS-CONFLICTS KEEPS THE
164400*    EARLIEST-INDEXED TIE, WHICH IS WHAT MAKES THIS DETERMINISTIC
164500*    RUN TO RUN GIVEN THE SAME INPUT (CR-0575).
164600 4021-SCAN.
164700     IF WS-CAND-IX > WS-CAND-COUNT
164800         GO TO 4025-TAKE-BEST.
164900     PERFORM 8040-COUNT-CONFLICTS THRU 8040-EXIT
165000     IF WS-THIS-CONFLICTS < WS-BEST-CONFLICTS
165100         MOVE WS-THIS-CONFLICTS TO WS-BEST-CONFLICTS
165200         MOVE WS-CAND-IX        TO WS-BEST-CAND-IX.
165300     ADD 1 TO WS-CAND-IX
165400     GO TO 4021-SCAN.
165500*    4025 - REUSES 4015 RATHER THAN DUPLICATING THE MOVE-INTO-
165600*    WS-SESS-TABLE LOGIC A SECOND TIME.
165700 4025-TAKE-BEST.
165800     MOVE WS-BEST-CAND-IX TO WS-CAND-IX
165900     PERFORM 4015-TAKE-CANDIDATE THRU 4015-EXIT.
166000 4020-EXIT.
166100     EXIT.
166200*
166300*    4030 - MARK BOTH OCCUPANCY PAIRS USED, EVEN WHEN THE SEAT
166400*    TAKEN STILL CONFLICTS (THE CONFLICT WAS ALREADY COUNTED).
166500*
166600 4030-MARK-OCCUPIED.
166700*        EACH GUARD FAILS SILENTLY ON ITS OWN - IF THE ROOM-PAIR
166800*        TABLE IS FULL BUT THE INSTRUCTOR-PAIR TABLE STILL HAS
166900*        ROOM, THE INSTRUCTOR HALF STILL GETS RECORDED.  A HALF-
167000*        RECORDED OCCUPANCY IS BETTER THAN NONE.
167100     IF WS-OR-COUNT < WS-MAX-OCC
167200         ADD 1 TO WS-OR-COUNT
167300         MOVE WS-SESS-TS(WS-SESS-IX)   TO WS-OR-TS(WS-OR-COUNT)
167400         MOVE WS-SESS-ROOM(WS-SESS-IX) TO WS-OR-ROOM(WS-OR-COUNT).
167500     IF WS-OI-COUNT < WS-MAX-OCC
167600         ADD 1 TO WS-OI-COUNT
167700         MOVE WS-SESS-TS(WS-SESS-IX)    TO WS-OI-TS(WS-OI-COUNT)
167800         MOVE WS-SESS-INSTR(WS-SESS-IX)
167900           TO WS-OI-INSTR(WS-OI-COUNT).
168000 4030-EXIT.
168100     EXIT.
168200*
168300*    4040 - EMPTY DOMAIN: THE SYNTHETIC SEAT OF R6, FALLING BACK
168400*    TO THE PLACEHOLDER CODES WHEN A MASTER TABLE IS EMPTY.
168500*
168600 4040-ASSEMBLE-FALLBACK.
168700*        EACH OF THE THREE TABLES IS CHECKED INDEPENDENTLY - A RUN
168800*        MISSING ONLY ITS ROOM EXTRACT STILL GETS REAL TIMESLOT
168900*        AND INSTRUCTOR VALUES HERE, ONLY "ROOM0" IS SYNTHETIC.
169000     IF WS-TSL-COUNT > 0
169100         MOVE WS-TSL-ID(1) TO WS-SESS-TS(WS-SESS-IX)
169200     ELSE
169300         MOVE 'ts0'        TO WS-SESS-TS(WS-SESS-IX).
169400     IF WS-RM-COUNT > 0
169500         MOVE WS-RM-ID(1)  TO WS-SESS-ROOM(WS-SESS-IX)
169600     ELSE
169700         MOVE 'room0'      TO WS-SESS-ROOM(WS-SESS-IX).
169800     IF WS-INS-COUNT > 0
169900         MOVE WS-INS-ID(1) TO WS-SESS-INSTR(WS-SESS-IX)
170000     ELSE
170100         MOVE 'instr0'     TO WS-SESS-INSTR(WS-SESS-IX).
170200*        A FALLBACK SEAT IS NEVER QUALIFIED BY DEFINITION - THERE
170300*        WAS NO REAL INSTRUCTOR ROW TO TEST R4 AGAINST.
170400     MOVE 'FALSE' TO WS-SESS-QUALFLAG(WS-SESS-IX).
170500 4040-EXIT.
170600     EXIT.
170700*
170800*-----------------------------------------------------------------
170900*    U4 - LOCAL IMPROVEMENT: TRADE AN UNQUALIFIED SEAT FOR A
171000*    QUALIFIED ONE WHEN THE TRADE INTRODUCES NO NEW CONFLICT (R8).
171100*-----------------------------------------------------------------
171200*    5000 - WS-ATTEMPT-CNT IS A PROGRAM-LEVEL SAFETY GOVERNOR, NOT
171300*    A BUSINESS RULE - IT EXISTS SO A PATHOLOGICAL INPUT FILE WITH
171400*    THOUSANDS OF UNQUALIFIED SESSIONS CANNOT TURN THIS PASS INTO
171500*    AN UNBOUNDED SCAN (SEE 5010 - ONLY COUNTS TOWARD ATTEMPTS,
171600*    NOT TOWARD SKIPS, SO ALREADY-QUALIFIED SEATS DO NOT BURN IT).
171700 5000-LOCAL-IMPROVE.
171800*        WS-ATTEMPT-CNT, NOT WS-SESS-IX ALONE, IS THE REAL GUARD -
171900*        IT COUNTS EVERY SESSION THAT ACTUALLY ENTERED 8000'S
172000*        DOMAIN REBUILD, WHICH IS THE EXPENSIVE STEP.  SESSIONS
172100*        SKIPPED AT 5010 FOR BEING ALREADY QUALIFIED DO NOT COUNT
172200*        AGAINST THE 5000 CEILING.
172300     MOVE 0 TO WS-IMPROVE-CNT
172400     MOVE 0 TO WS-ATTEMPT-CNT
172500     MOVE 1 TO WS-SESS-IX
172600     PERFORM 5010-CONSIDER-ONE-SESSION THRU 5010-EXIT
172700         UNTIL WS-SESS-IX > WS-SESS-COUNT
172800            OR WS-ATTEMPT-CNT >= 5000.
172900 5000-EXIT.
173000     EXIT.
173100*
173200*    5010 - ONLY SEATS STILL MARKED FALSE ARE CANDIDATES FOR A
173300*    TRADE (R8 DOES NOT TOUCH A SEAT THAT IS ALREADY QUALIFIED).
173400 5010-CONSIDER-ONE-SESSION.
173500     IF WS-SESS-QUALFLAG(WS-SESS-IX) NOT = 'FALSE'
173600         GO TO 5019-NEXT.
173700     ADD 1 TO WS-ATTEMPT-CNT
173800     PERFORM 8000-BUILD-CANDIDATES THRU 8000-EXIT
173900     PERFORM 5020-SCAN-FOR-SAFE-SEAT THRU 5020-EXIT.
174000 5019-NEXT.
174100     ADD 1 TO WS-SESS-IX.
174200 5010-EXIT.
174300     EXIT.
174400*
174500*    5020 - FIRST QUALIFIED CANDIDATE IN DOMAIN ORDER THAT DOES
174600*    NOT COST A NEW CONFLICT WINS THE TRADE; NO TRADE AT ALL IF
174700*    NONE QUALIFIES.  DOES NOT TRY TO FIND THE "BEST" TRADE.
174800 5020-SCAN-FOR-SAFE-SEAT.
174900     MOVE 1 TO WS-CAND-IX
175000*    5021 - STOPS AT THE FIRST SAFE QUALIFIED SEAT RATHER THAN
175100*    SCORING EVERY CANDIDATE, SO ONE SUCCESSFUL TRADE PER SESSION
175200*    PER PASS IS ALL THIS PARAGRAPH EVER MAKES.
175300 5021-SCAN.
175400     IF WS-CAND-IX > WS-CAND-COUNT
175500         GO TO 5020-EXIT.
175600     IF WS-CAND-QUAL(WS-CAND-IX) = 'Y'
175700         PERFORM 5030-CANDIDATE-IS-SAFE THRU 5030-EXIT
175800         IF WS-ROOM-OK = 'Y'
175900             PERFORM 5040-RESEAT-SESSION THRU 5040-EXIT
176000             ADD 1 TO WS-IMPROVE-CNT
176100             GO TO 5020-EXIT.
176200     ADD 1 TO WS-CAND-IX
176300     GO TO 5021-SCAN.
176400 5020-EXIT.
176500     EXIT.
176600*
176700*    5030 - A CANDIDATE IS SAFE WHEN ITS ROOM/INSTRUCTOR PAIRS ARE
176800*    EITHER FREE OR ALREADY HELD BY THIS SAME SESSION (A TRADE AT
176900*    THE SAME TIMESLOT/ROOM/INSTRUCTOR IS ALWAYS SAFE BY DEFN
177000*    - ONLY THE QUALFLAG CHANGES - SO THAT CASE SHORT-CIRCUITS OUT
177100*    BEFORE EVEN TOUCHING THE OCCUPANCY TABLES).
177200 5030-CANDIDATE-IS-SAFE.
177300     MOVE 'Y' TO WS-ROOM-OK
177400     IF WS-CAND-TS(WS-CAND-IX) = WS-SESS-TS(WS-SESS-IX) AND
177500        WS-CAND-ROOM(WS-CAND-IX) = WS-SESS-ROOM(WS-SESS-IX)
177600         GO TO 5031-CHECK-INSTR.
177700     MOVE WS-CAND-TS(WS-CAND-IX)   TO WS-KEY-TS
177800     MOVE WS-CAND-ROOM(WS-CAND-IX) TO WS-KEY-ID2
177900     MOVE 1 TO WS-OR-IX
178000*    5030-A-SCAN - SAME FLAT-KEY COMPARE TRICK AS 8030/8040.
178100 5030-A-SCAN.
178200     IF WS-OR-IX > WS-OR-COUNT
178300         GO TO 5031-CHECK-INSTR.
178400     IF WS-KEY-WORK-FLAT = WS-OR-FLAT(WS-OR-IX)
178500         MOVE 'N' TO WS-ROOM-OK
178600         GO TO 5030-EXIT.
178700     ADD 1 TO WS-OR-IX
178800     GO TO 5030-A-SCAN.
178900*    5031-CHECK-INSTR - MIRRORS THE ROOM CHECK ABOVE AGAINST THE
179000*    INSTRUCTOR OCCUPANCY TABLE; ONLY REACHED IF THE ROOM SIDE
179100*    ALREADY CAME BACK SAFE.
179200 5031-CHECK-INSTR.
179300     IF WS-CAND-TS(WS-CAND-IX) = WS-SESS-TS(WS-SESS-IX) AND
179400        WS-CAND-INSTR(WS-CAND-IX) = WS-SESS-INSTR(WS-SESS-IX)
179500         GO TO 5030-EXIT.
179600     MOVE WS-CAND-TS(WS-CAND-IX)    TO WS-KEY-TS
179700     MOVE WS-CAND-INSTR(WS-CAND-IX) TO WS-KEY-ID2
179800     MOVE 1 TO WS-OI-IX
179900 5031-A-SCAN.
180000     IF WS-OI-IX > WS-OI-COUNT
180100         GO TO 5030-EXIT.
180200     IF WS-KEY-WORK-FLAT = WS-OI-FLAT(WS-OI-IX)
180300         MOVE 'N' TO WS-ROOM-OK
180400         GO TO 5030-EXIT.
180500     ADD 1 TO WS-OI-IX
180600     GO TO 5031-A-SCAN.
180700 5030-EXIT.
180800     EXIT.
180900*
181000*    5040 - REMOVE THE OLD PAIRS, STORE THE NEW SEAT, ADD THE NEW
181100*    PAIRS.  ORDER MATTERS - THE OLD PAIRS MUST COME OUT BEFORE
181200*    WS-SESS-TS/ROOM/INSTR ARE OVERWRITTEN, ELSE 5041/5042 WOULD
181300*    BE SEARCHING THE TABLES FOR THE NEW (ALREADY-FREE) PAIR.
181400*
181500 5040-RESEAT-SESSION.
181600*    REMOVE-BEFORE-OVERWRITE - THE OLD PAIRS MUST LEAVE THE
181700*    OCCUPANCY SETS BEFORE WS-SESS-TS/ROOM/INSTR ARE OVERWRITTEN
181800*    BELOW, OR 5041/5042 WOULD BE SEARCHING FOR THE NEW PAIR
181900*    INSTEAD OF THE OLD ONE.
182000     PERFORM 5041-REMOVE-OLD-ROOM-PAIR THRU 5041-EXIT
182100     PERFORM 5042-REMOVE-OLD-INSTR-PAIR THRU 5042-EXIT
182200     MOVE WS-CAND-TS(WS-CAND-IX)    TO WS-SESS-TS(WS-SESS-IX)
182300     MOVE WS-CAND-ROOM(WS-CAND-IX)  TO WS-SESS-ROOM(WS-SESS-IX)
182400     MOVE WS-CAND-INSTR(WS-CAND-IX) TO WS-SESS-INSTR(WS-SESS-IX)
182500     MOVE 'TRUE ' TO WS-SESS-QUALFLAG(WS-SESS-IX)
182600*    A RESEAT CAN ONLY SHRINK THE ROOM SET BY ONE (5041) AND THEN
182700*    GROW IT BY ONE HERE, SO THE WS-MAX-OCC GUARD BELOW IS ONLY
182800*    EVER A CONCERN IF 5041 FAILED TO FIND THE OLD PAIR.
182900     IF WS-OR-COUNT < WS-MAX-OCC
183000         ADD 1 TO WS-OR-COUNT
183100         MOVE WS-SESS-TS(WS-SESS-IX)   TO WS-OR-TS(WS-OR-COUNT)
183200         MOVE WS-SESS-ROOM(WS-SESS-IX) TO WS-OR-ROOM(WS-OR-COUNT).
183300     IF WS-OI-COUNT < WS-MAX-OCC
183400         ADD 1 TO WS-OI-COUNT
183500         MOVE WS-SESS-TS(WS-SESS-IX)    TO WS-OI-TS(WS-OI-COUNT)
183600         MOVE WS-SESS-INSTR(WS-SESS-IX)
183700           TO WS-OI-INSTR(WS-OI-COUNT).
183800 5040-EXIT.
183900     EXIT.
184000*
184100*    5041 - SWAP-AND-SHRINK DELETE: THE LAST ROW IS COPIED OVER
184200*    THE FOUND ROW AND THE COUNT DROPS BY ONE, SO NO ROWS NEED TO
184300*    SLIDE DOWN ONE AT A TIME.  ORDER WITHIN WS-OR-TABLE DOES NOT
184400*    MATTER TO ANY OTHER PARAGRAPH, SO THIS IS SAFE.
184500 5041-REMOVE-OLD-ROOM-PAIR.
184600     MOVE 1 TO WS-OR-IX
184700*    MATCHES ON THE OLD TS/ROOM STILL SITTING IN WS-SESS-TABLE -
184800*    THIS RUNS BEFORE 5040 OVERWRITES THEM WITH THE NEW SEAT.
184900 5041-A-SCAN.
185000     IF WS-OR-IX > WS-OR-COUNT
185100         GO TO 5041-EXIT.
185200     IF WS-OR-TS(WS-OR-IX) = WS-SESS-TS(WS-SESS-IX) AND
185300        WS-OR-ROOM(WS-OR-IX) = WS-SESS-ROOM(WS-SESS-IX)
185400*    OVERWRITE WITH THE LAST ENTRY, THEN SHRINK - THE CLASSIC
185500*    SWAP-AND-SHRINK DELETE FOR AN UNORDERED TABLE.
185600         MOVE WS-OR-FLAT(WS-OR-COUNT) TO WS-OR-FLAT(WS-OR-IX)
185700         SUBTRACT 1 FROM WS-OR-COUNT
185800         GO TO 5041-EXIT.
185900     ADD 1 TO WS-OR-IX
186000     GO TO 5041-A-SCAN.
186100 5041-EXIT.
186200     EXIT.
186300*
186400*    5042 - SAME SWAP-AND-SHRINK DELETE AS 5041, AGAINST THE
186500*    INSTRUCTOR OCCUPANCY TABLE INSTEAD OF THE ROOM ONE.
186600 5042-REMOVE-OLD-INSTR-PAIR.
186700     MOVE 1 TO WS-OI-IX
186800*    SAME OLD-PAIR-BEFORE-OVERWRITE TIMING AS 5041, AGAINST THE
186900*    INSTRUCTOR SET.
187000 5042-A-SCAN.
187100     IF WS-OI-IX > WS-OI-COUNT
187200         GO TO 5042-EXIT.
187300     IF WS-OI-TS(WS-OI-IX) = WS-SESS-TS(WS-SESS-IX) AND
187400        WS-OI-INSTR(WS-OI-IX) = WS-SESS-INSTR(WS-SESS-IX)
187500         MOVE WS-OI-FLAT(WS-OI-COUNT) TO WS-OI-FLAT(WS-OI-IX)
187600         SUBTRACT 1 FROM WS-OI-COUNT
187700         GO TO 5042-EXIT.
187800     ADD 1 TO WS-OI-IX
187900     GO TO 5042-A-SCAN.
188000 5042-EXIT.
188100     EXIT.
188200*
188300*-----------------------------------------------------------------
188400*    U5 - EXPORT, ONE OUTPUT RECORD PER SESSION, TABLE ORDER.
188500*-----------------------------------------------------------------
188600*    6000 - WRITES THE TIMETABLE FILE IN WS-SESS-TABLE ORDER, I.E.
188700*    THE ORDER SESSIONS WERE ORIGINALLY EXPANDED IN U1 (NOT THE
188800*    GREEDY SORT ORDER FROM U3) - SO THE OUTPUT FILE READS IN A
188900*    STABLE, SECTION-GROUPED SEQUENCE REGARDLESS OF HOW THE SEATS
189000*    WERE ACTUALLY ASSIGNED.
189100 6000-EXPORT-TIMETABLE.
189200     MOVE 0 TO WS-EXPORT-CNT
189300     MOVE 0 TO WS-QUALIFIED-CNT
189400     MOVE 0 TO WS-UNQUALIFIED-CNT
189500     OPEN OUTPUT TIMETABLE-FILE.
189600     IF WS-TTB-STATUS NOT = '00'
189700         DISPLAY 'TTGEN-COB: CANNOT OPEN TTB, ST='
189800             WS-TTB-STATUS
189900         STOP RUN.
190000     MOVE 1 TO WS-SESS-IX
190100     PERFORM 6010-EXPORT-ONE-SESSION THRU 6010-EXIT
190200         UNTIL WS-SESS-IX > WS-SESS-COUNT
190300     CLOSE TIMETABLE-FILE
190400     DISPLAY 'TTGEN-COB: TIMETABLE ROWS WRITTEN - ' WS-EXPORT-CNT.
190500 6000-EXIT.
190600     EXIT.
190700*
190800*    6010 - OUT-SESSION IS A SYNTHETIC KEY, NOT A MASTER FIELD -
190900*    BUILT HERE SO A DOWNSTREAM LOAD JOB CAN TELL TWO LECTURE
191000*    SLOTS OF THE SAME SECTION APART WITHOUT A SEPARATE LOOKUP.
191100 6010-EXPORT-ONE-SESSION.
191200*    JOIN THE DISPLAY-ONLY FIELDS BEFORE TOUCHING OUT-REC - BOTH
191300*    6020 AND 6030 KEY OFF WS-SESS-IX, NOT ANYTHING IN OUT-REC.
191400     PERFORM 6020-JOIN-TIMESLOT THRU 6020-EXIT
191500     PERFORM 6030-JOIN-INSTRUCTOR THRU 6030-EXIT
191600     MOVE SPACES TO OUT-REC
191700*    DELIMITED BY SPACE ON THE TWO X(08) FIELDS TRIMS THEIR
191800*    TRAILING BLANKS SO THE KEY DOESN'T CARRY THEM IN THE MIDDLE.
191900     STRING WS-SESS-COURSE(WS-SESS-IX) DELIMITED BY SPACE
192000            '_' DELIMITED BY SIZE
192100            WS-SESS-SECTION(WS-SESS-IX) DELIMITED BY SPACE
192200            '_L' DELIMITED BY SIZE
192300            WS-SESS-LNUM(WS-SESS-IX) DELIMITED BY SIZE
192400       INTO OUT-SESSION
192500     MOVE WS-SESS-YEAR(WS-SESS-IX)     TO OUT-YEAR
192600     MOVE WS-SESS-COURSE(WS-SESS-IX)   TO OUT-COURSE
192700     MOVE WS-SESS-SECTION(WS-SESS-IX)  TO OUT-SECTION
192800     MOVE WS-SESS-TS(WS-SESS-IX)       TO OUT-TS-ID
192900     MOVE WS-JOIN-DAY                  TO OUT-DAY
193000     MOVE WS-JOIN-START                TO OUT-START
193100     MOVE WS-JOIN-END                  TO OUT-END
193200     MOVE WS-SESS-ROOM(WS-SESS-IX)     TO OUT-ROOM
193300     MOVE WS-SESS-INSTR(WS-SESS-IX)    TO OUT-INSTR-ID
193400     MOVE WS-JOIN-INSTR-NAME           TO OUT-INSTR-NAME
193500     MOVE WS-SESS-QUALFLAG(WS-SESS-IX) TO OUT-QUALIFIED
193600     WRITE OUT-REC
193700     ADD 1 TO WS-EXPORT-CNT
193800     IF WS-SESS-QUALFLAG(WS-SESS-IX) = 'TRUE '
193900         ADD 1 TO WS-QUALIFIED-CNT
194000     ELSE
194100         ADD 1 TO WS-UNQUALIFIED-CNT.
194200     ADD 1 TO WS-SESS-IX.
194300 6010-EXIT.
194400     EXIT.
194500*
194600*    6020 - RE-DERIVES DAY/START/END FROM THE TIMESLOT MASTER BY
194700*    ID EVERY TIME A SESSION IS EXPORTED, RATHER THAN CARRYING IT
194800*    IN WS-SESS-TABLE - ONE MORE TABLE SCAN PER ROW, BUT ONE LESS
194900*    PLACE FOR THE DAY/TIME TO GO STALE IF THE MASTER CHANGES.
195000 6020-JOIN-TIMESLOT.
195100     MOVE SPACES TO WS-JOIN-DAY
195200     MOVE SPACES TO WS-JOIN-START
195300     MOVE SPACES TO WS-JOIN-END
195400     MOVE 1 TO WS-TSL-IX
195500*    A TIMESLOT ID THAT NO LONGER MATCHES ANY MASTER ROW FALLS
195600*    THROUGH WITH THE BLANKS MOVED ABOVE - NOT FLAGGED, SINCE THE
195700*    SEAT ITSELF WAS ALREADY VALID WHEN IT WAS MADE.
195800 6021-SCAN.
195900     IF WS-TSL-IX > WS-TSL-COUNT
196000         GO TO 6020-EXIT.
196100     IF WS-TSL-ID(WS-TSL-IX) = WS-SESS-TS(WS-SESS-IX)
196200         MOVE WS-TSL-DAY(WS-TSL-IX)   TO WS-JOIN-DAY
196300         MOVE WS-TSL-START(WS-TSL-IX) TO WS-JOIN-START
196400         MOVE WS-TSL-END(WS-TSL-IX)   TO WS-JOIN-END
196500         GO TO 6020-EXIT.
196600     ADD 1 TO WS-TSL-IX
196700     GO TO 6021-SCAN.
196800 6020-EXIT.
196900     EXIT.
197000*
197100*    6030 - DEFAULTS THE NAME TO THE INSTRUCTOR ID ITSELF BEFORE
197200*    THE SCAN, SO A SEAT'S INSTRUCTOR ID THAT NO LONGER MATCHES
197300*    ANY MASTER ROW STILL EXPORTS SOMETHING READABLE INSTEAD OF
197400*    BLANKS (SAME DEFENSIVE HABIT AS 1210'S INSTR-NAME DEFAULT).
197500 6030-JOIN-INSTRUCTOR.
197600     MOVE WS-SESS-INSTR(WS-SESS-IX) TO WS-JOIN-INSTR-NAME
197700     MOVE 1 TO WS-INS-IX
197800 6031-SCAN.
197900     IF WS-INS-IX > WS-INS-COUNT
198000         GO TO 6030-EXIT.
198100     IF WS-INS-ID(WS-INS-IX) = WS-SESS-INSTR(WS-SESS-IX)
198200         MOVE WS-INS-NAME(WS-INS-IX) TO WS-JOIN-INSTR-NAME
198300         GO TO 6030-EXIT.
198400     ADD 1 TO WS-INS-IX
198500     GO TO 6031-SCAN.
198600 6030-EXIT.
198700     EXIT.
198800*
198900*-----------------------------------------------------------------
199000*    U6 - ONE-PAGE SUMMARY REPORT, GRAND TOTALS ONLY.
199100*-----------------------------------------------------------------
199200*    7000 - ONE PAGE, FIVE TOTAL LINES, NO DETAIL LINES AND NO
199300*    CONTROL BREAKS - U6 ASKS ONLY FOR GRAND TOTALS, SO THIS
199400*    PARAGRAPH NEVER REVISITS WS-SESS-TABLE.  C01 ON THE HEADING
199500*    IS THE SHOP'S USUAL TOP-OF-FORM SKIP FOR A FRESH PAGE;
199600*    EVERYTHING AFTER IT IS A PLAIN LINE-COUNT ADVANCE.
199700 7000-WRITE-REPORT.
199800*        WS-PAGE-CNT IS SET BUT NEVER TESTED BELOW - THERE IS ONLY
199900*        EVER ONE PAGE UNDER U6, SO THE COUNTER EXISTS ONLY AS A
200000*        PLACE TO HANG A FUTURE MULTI-PAGE HEADING IF ONE IS EVER
200100*        ASKED FOR; IT IS NOT DEAD CODE TO BE REMOVED ON SIGHT.
200200     OPEN OUTPUT REPORT-FILE
200300     MOVE 1 TO WS-PAGE-CNT
200400     WRITE REPORT-LINE-REC FROM RPT-HEADING-1 AFTER ADVANCING C01
200500     MOVE WS-EXPORT-CNT     TO RPT-VAL-ROWS
200600     WRITE REPORT-LINE-REC FROM RPT-TOTAL-LINE-1 AFTER ADVANCING 2
200700     MOVE WS-QUALIFIED-CNT  TO RPT-VAL-QUAL
200800     WRITE REPORT-LINE-REC FROM RPT-TOTAL-LINE-2 AFTER ADVANCING 1
200900     MOVE WS-UNQUALIFIED-CNT TO RPT-VAL-UNQUAL
201000     WRITE REPORT-LINE-REC FROM RPT-TOTAL-LINE-3 AFTER ADVANCING 1
201100     MOVE WS-VIOLATION-CNT  TO RPT-VAL-VIOL
201200     WRITE REPORT-LINE-REC FROM RPT-TOTAL-LINE-4 AFTER ADVANCING 1
201300     MOVE WS-IMPROVE-CNT    TO RPT-VAL-IMPR
201400     WRITE REPORT-LINE-REC FROM RPT-TOTAL-LINE-5 AFTER ADVANCING 1
201500*        CLOSE BEFORE RETURNING TO 0000-MAIN-CONTROL - THIS
201600*        PARAGRAPH OWNS ITS OWN OPEN/CLOSE PAIR RATHER THAN
201700*        LEAVING THE CLOSE TO THE CALLER, SAME AS 6000 DOES FOR
201800*        TIMETABLE-FILE.
201900     CLOSE REPORT-FILE.
202000 7000-EXIT.
202100     EXIT.
202200*
202300*-----------------------------------------------------------------
202400*    8000 SERIES - SHARED CANDIDATE-DOMAIN BUILDER (U2's RULE),
202500*    CALLED FRESH FOR EACH SESSION BY BOTH U3 AND U4 SO THE TABLE
202600*    NEVER HAS TO HOLD MORE THAN ONE SESSION'S DOMAIN AT A TIME.
202700*-----------------------------------------------------------------
202800*    8000 - THREE NESTED LOOPS (TIMESLOT X ROOM X INSTRUCTOR)
202900*    PRODUCE THE FULL R5 DOMAIN FOR ONE SESSION; THE ROOM AND
203000*    INSTRUCTOR FILTERS (8002/8003) PRUNE MOST OF IT AWAY BEFORE
203100*    IT EVER REACHES THE CANDIDATE TABLE.
203200 8000-BUILD-CANDIDATES.
203300*        CLEARING WS-CAND-COUNT HERE, NOT AT THE END OF THE PRIOR
203400*        CALL, MEANS A LEFTOVER CANDIDATE TABLE IS ALWAYS VISIBLE
203500*        TO ANYONE DEBUGGING A 4010/4020 ABEND BETWEEN CALLS.
203600     MOVE 0 TO WS-CAND-COUNT
203700     PERFORM 8005-LOOKUP-SESSION-COURSE-TYPE THRU 8005-EXIT
203800     MOVE 1 TO WS-TSL-IX
203900     PERFORM 8001-SCAN-ONE-TIMESLOT THRU 8001-EXIT
204000         UNTIL WS-TSL-IX > WS-TSL-COUNT.
204100 8000-EXIT.
204200     EXIT.
204300*
204400*    8005 - LOOKS UP THE COURSE TYPE FOR THE SESSION CURRENTLY
204500*    BEING SEATED.  KEPT SEPARATE FROM 2030 (WHICH KEYS OFF THE
204600*    CURRICULUM-ROW SUBSCRIPT) BECAUSE BY THE TIME U3/U4 CALL
204700*    HERE THE CURRICULUM TABLE IS NO LONGER BEING WALKED.
204800*
204900 8005-LOOKUP-SESSION-COURSE-TYPE.
205000     MOVE SPACES TO WS-CUR-COURSE-TYPE
205100     MOVE 1 TO WS-CRS-IX
205200 8006-SCAN.
205300     IF WS-CRS-IX > WS-CRS-COUNT
205400         GO TO 8005-EXIT.
205500     IF WS-CRS-ID(WS-CRS-IX) = WS-SESS-COURSE(WS-SESS-IX)
205600         MOVE WS-CRS-TYPE(WS-CRS-IX) TO WS-CUR-COURSE-TYPE
205700         GO TO 8005-EXIT.
205800     ADD 1 TO WS-CRS-IX
205900     GO TO 8006-SCAN.
206000 8005-EXIT.
206100     EXIT.
206200*
206300*    8001 - MIDDLE LOOP OF THE R5 DOMAIN BUILD; RESTARTS THE ROOM
206400*    SUBSCRIPT AT 1 FOR EVERY TIMESLOT SO EACH ROOM IS OFFERED
206500*    ONCE PER TIMESLOT, NOT JUST ONCE OVERALL.
206600 8001-SCAN-ONE-TIMESLOT.
206700     MOVE 1 TO WS-RM-IX
206800     PERFORM 8002-SCAN-ONE-ROOM THRU 8002-EXIT
206900         UNTIL WS-RM-IX > WS-RM-COUNT
207000     ADD 1 TO WS-TSL-IX.
207100 8001-EXIT.
207200     EXIT.
207300*
207400*    8002 - A ROOM ONLY OPENS THE INSTRUCTOR LOOP IF BOTH R1
207500*    (TYPE COMPATIBLE) AND THE CAPACITY CHECK PASS - CAPACITY IS
207600*    TESTED HERE, NOT IN 8010, SO 8010 STAYS A PURE TYPE-MATCH
207700*    ROUTINE REUSABLE BY 5030/8030'S OTHER CALLERS.
207800 8002-SCAN-ONE-ROOM.
207900     PERFORM 8010-CHECK-ROOM-COMPATIBLE THRU 8010-EXIT
208000     IF WS-ROOM-OK = 'Y' AND
208100        WS-RM-CAP(WS-RM-IX) >= WS-SESS-STUDENTS(WS-SESS-IX)
208200         MOVE 1 TO WS-INS-IX
208300         PERFORM 8003-SCAN-ONE-INSTRUCTOR THRU 8003-EXIT
208400             UNTIL WS-INS-IX > WS-INS-COUNT.
208500     ADD 1 TO WS-RM-IX.
208600 8002-EXIT.
208700     EXIT.
208800*
208900*    8003 - CEILING HIT MEANS THE REMAINING ROOM/INSTRUCTOR PAIRS
209000*    FOR THIS TIMESLOT ARE NEVER OFFERED AS CANDIDATES - WORTH A
209100*    WARNING SINCE IT CAN QUIETLY NARROW 4010/4020'S CHOICES.
209200 8003-SCAN-ONE-INSTRUCTOR.
209300     IF WS-CAND-COUNT >= WS-MAX-CAND
209400         DISPLAY 'TTGEN-COB: CANDIDATE TABLE FULL, DROPPED'
209500         MOVE WS-INS-COUNT TO WS-INS-IX
209600         GO TO 8003-EXIT.
209700     ADD 1 TO WS-CAND-COUNT
209800     MOVE WS-TSL-ID(WS-TSL-IX) TO WS-CAND-TS(WS-CAND-COUNT)
209900     MOVE WS-RM-ID(WS-RM-IX)   TO WS-CAND-ROOM(WS-CAND-COUNT)
210000     MOVE WS-INS-ID(WS-INS-IX) TO WS-CAND-INSTR(WS-CAND-COUNT)
210100     PERFORM 8020-CHECK-QUALIFIED THRU 8020-EXIT
210200     ADD 1 TO WS-INS-IX.
210300 8003-EXIT.
210400     EXIT.
210500*
210600*    8010 - R1: ROOM COMPATIBILITY.  CASE-FOLDED "CONTAINS" TEST
210700*    ON COURSE-TYPE/ROOM-TYPE, USING INSPECT CONVERTING/TALLYING
210800*    RATHER THAN AN INTRINSIC FUNCTION.
210900*
211000 8010-CHECK-ROOM-COMPATIBLE.
211100     MOVE 'N' TO WS-ROOM-OK
211200     IF WS-CUR-COURSE-TYPE = SPACES
211300         MOVE 'Y' TO WS-ROOM-OK
211400         GO TO 8010-EXIT.
211500     MOVE WS-CUR-COURSE-TYPE   TO WS-TYPE-A
211600     MOVE WS-RM-TYPE(WS-RM-IX) TO WS-TYPE-B
211700     INSPECT WS-TYPE-A CONVERTING
211800         'abcdefghijklmnopqrstuvwxyz' TO
211900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
212000     INSPECT WS-TYPE-B CONVERTING
212100         'abcdefghijklmnopqrstuvwxyz' TO
212200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
212300     IF WS-TYPE-A = WS-TYPE-B
212400         MOVE 'Y' TO WS-ROOM-OK
212500         GO TO 8010-EXIT.
212600     PERFORM 8011-BOTH-CONTAIN-SAME-TOKEN THRU 8011-EXIT
212700     IF WS-ROOM-OK = 'Y'
212800         GO TO 8010-EXIT.
212900     MOVE 0 TO WS-TALLY-B
213000     INSPECT WS-TYPE-B TALLYING WS-TALLY-B FOR ALL 'LEC'
213100     IF WS-TALLY-B > 0
213200         MOVE 'Y' TO WS-ROOM-OK.
213300 8010-EXIT.
213400     EXIT.
213500*
213600*    8011 - TRUE WHEN COURSE-TYPE AND ROOM-TYPE BOTH CONTAIN THE
213700*    SAME ONE OF LEC/LAB/PROJECT.
213800*
213900 8011-BOTH-CONTAIN-SAME-TOKEN.
214000     MOVE 'N' TO WS-ROOM-OK
214100     MOVE 0 TO WS-TALLY-A
214200     MOVE 0 TO WS-TALLY-B
214300     INSPECT WS-TYPE-A TALLYING WS-TALLY-A FOR ALL 'LEC'
214400     INSPECT WS-TYPE-B TALLYING WS-TALLY-B FOR ALL 'LEC'
214500     IF WS-TALLY-A > 0 AND WS-TALLY-B > 0
214600         MOVE 'Y' TO WS-ROOM-OK
214700         GO TO 8011-EXIT.
214800*    LEC DIDN'T HIT ON BOTH SIDES - TRY LAB NEXT.
214900     MOVE 0 TO WS-TALLY-A
215000     MOVE 0 TO WS-TALLY-B
215100     INSPECT WS-TYPE-A TALLYING WS-TALLY-A FOR ALL 'LAB'
215200     INSPECT WS-TYPE-B TALLYING WS-TALLY-B FOR ALL 'LAB'
215300     IF WS-TALLY-A > 0 AND WS-TALLY-B > 0
215400         MOVE 'Y' TO WS-ROOM-OK
215500         GO TO 8011-EXIT.
215600*    LAST TOKEN TRIED - PROJECT.  NO MATCH ON ANY OF THE THREE
215700*    LEAVES WS-ROOM-OK AT 'N' FROM THE TOP OF THIS PARAGRAPH.
215800     MOVE 0 TO WS-TALLY-A
215900     MOVE 0 TO WS-TALLY-B
216000     INSPECT WS-TYPE-A TALLYING WS-TALLY-A FOR ALL 'PROJECT'
216100     INSPECT WS-TYPE-B TALLYING WS-TALLY-B FOR ALL 'PROJECT'
216200     IF WS-TALLY-A > 0 AND WS-TALLY-B > 0
216300         MOVE 'Y' TO WS-ROOM-OK.
216400 8011-EXIT.
216500     EXIT.
216600*
216700*    8020 - R4: EXACT-MATCH QUALIFICATION TEST.  THE SESSION'S
216800*    COURSE CODE, COMMA-WRAPPED, IS SEARCHED FOR INSIDE THE
216900*    CANDIDATE INSTRUCTOR'S NORMALIZED QUALIFICATION STRING.
217000*
217100 8020-CHECK-QUALIFIED.
217200*        BRACKET THE COURSE CODE IN COMMAS ON BOTH SIDES SO A
217300*        SEARCH FOR "ENGL101" NEVER FALSE-MATCHES INSIDE A LONGER
217400*        CODE LIKE "ENGL1010" - THE COMMA-WRAPPED QUALS LIST (SEE
217500*        1222) MAKES THIS A SAFE SUBSTRING TEST.
217600     MOVE ',' TO WS-QUAL-SEARCH(1:1)
217700     MOVE WS-SESS-COURSE(WS-SESS-IX) TO WS-QUAL-SEARCH(2:8)
217800     MOVE ',' TO WS-QUAL-SEARCH(10:1)
217900     MOVE 0 TO WS-TALLY-A
218000*        TALLYING FOR ALL COUNTS EVERY NON-OVERLAPPING HIT, BUT WE
218100*        ONLY CARE WHETHER THERE WAS AT LEAST ONE - > 0 IS THE
218200*        ONLY TEST THAT MATTERS BELOW.
218300     INSPECT WS-INS-QUALS(WS-INS-IX) TALLYING WS-TALLY-A
218400         FOR ALL WS-QUAL-SEARCH
218500     IF WS-TALLY-A > 0
218600         MOVE 'Y' TO WS-CAND-QUAL(WS-CAND-COUNT)
218700     ELSE
218800         MOVE 'N' TO WS-CAND-QUAL(WS-CAND-COUNT).
218900 8020-EXIT.
219000     EXIT.
219100*
219200*    8030 - R6: TRUE WHEN NEITHER THE (TIMESLOT,ROOM) NOR THE
219300*    (TIMESLOT,INSTRUCTOR) PAIR OF THIS CANDIDATE IS ALREADY IN
219400*    USE.  USES THE FLAT 16-BYTE KEY VIEW FOR A SINGLE COMPARE.
219500*
219600 8030-PAIR-IS-FREE.
219700     MOVE 'Y' TO WS-ROOM-OK
219800     MOVE WS-CAND-TS(WS-CAND-IX)   TO WS-KEY-TS
219900     MOVE WS-CAND-ROOM(WS-CAND-IX) TO WS-KEY-ID2
220000     MOVE 1 TO WS-OR-IX
220100*    ROOM HALF OF R6 FIRST - ANY HIT HERE IS DISQUALIFYING ON
220200*    ITS OWN, SO THE INSTRUCTOR SET IS NOT EVEN CHECKED.
220300 8031-SCAN-ROOM.
220400     IF WS-OR-IX > WS-OR-COUNT
220500         GO TO 8032-CHECK-INSTR.
220600     IF WS-KEY-WORK-FLAT = WS-OR-FLAT(WS-OR-IX)
220700         MOVE 'N' TO WS-ROOM-OK
220800         GO TO 8030-EXIT.
220900     ADD 1 TO WS-OR-IX
221000     GO TO 8031-SCAN-ROOM.
221100*    ROOM HALF CAME BACK CLEAR - REBUILD THE SAME 16-BYTE KEY
221200*    AGAINST THE INSTRUCTOR SET BEFORE DECLARING THE PAIR FREE.
221300 8032-CHECK-INSTR.
221400     MOVE WS-CAND-TS(WS-CAND-IX)    TO WS-KEY-TS
221500     MOVE WS-CAND-INSTR(WS-CAND-IX) TO WS-KEY-ID2
221600     MOVE 1 TO WS-OI-IX
221700 8033-SCAN-INSTR.
221800     IF WS-OI-IX > WS-OI-COUNT
221900         GO TO 8030-EXIT.
222000     IF WS-KEY-WORK-FLAT = WS-OI-FLAT(WS-OI-IX)
222100         MOVE 'N' TO WS-ROOM-OK
222200         GO TO 8030-EXIT.
222300     ADD 1 TO WS-OI-IX
222400     GO TO 8033-SCAN-INSTR.
222500 8030-EXIT.
222600     EXIT.
222700*
222800*    8040 - R6/R7: COUNTS HOW MANY OF THE TWO HARD RULES THIS
222900*    CANDIDATE WOULD BREAK (0, 1 OR 2), FOR THE MIN-CONFLICT PICK.
223000*
223100 8040-COUNT-CONFLICTS.
223200     MOVE 0 TO WS-THIS-CONFLICTS
223300     MOVE WS-CAND-TS(WS-CAND-IX)   TO WS-KEY-TS
223400     MOVE WS-CAND-ROOM(WS-CAND-IX) TO WS-KEY-ID2
223500     MOVE 1 TO WS-OR-IX
223600*    UNLIKE 8030, A ROOM HIT DOES NOT SHORT-CIRCUIT THE SCAN -
223700*    BOTH HALVES ARE TALLIED SO A CANDIDATE CAN COME BACK AT 2.
223800 8041-SCAN-ROOM.
223900     IF WS-OR-IX > WS-OR-COUNT
224000         GO TO 8042-CHECK-INSTR.
224100     IF WS-KEY-WORK-FLAT = WS-OR-FLAT(WS-OR-IX)
224200         ADD 1 TO WS-THIS-CONFLICTS
224300         GO TO 8042-CHECK-INSTR.
224400     ADD 1 TO WS-OR-IX
224500     GO TO 8041-SCAN-ROOM.
224600*    SAME TALLY-BOTH-HALVES APPROACH FOR THE INSTRUCTOR SET.
224700 8042-CHECK-INSTR.
224800     MOVE WS-CAND-TS(WS-CAND-IX)    TO WS-KEY-TS
224900     MOVE WS-CAND-INSTR(WS-CAND-IX) TO WS-KEY-ID2
225000     MOVE 1 TO WS-OI-IX
225100 8043-SCAN-INSTR.
225200     IF WS-OI-IX > WS-OI-COUNT
225300         GO TO 8040-EXIT.
225400     IF WS-KEY-WORK-FLAT = WS-OI-FLAT(WS-OI-IX)
225500         ADD 1 TO WS-THIS-CONFLICTS
225600         GO TO 8040-EXIT.
225700     ADD 1 TO WS-OI-IX
225800     GO TO 8043-SCAN-INSTR.
225900 8040-EXIT.
226000     EXIT.
226100*
226200*-----------------------------------------------------------------
226300*    MAINTENANCE NOTES - THINGS FOUND WHILE WORKING THIS PROGRAM
226400*    OVER THE YEARS THAT ARE EASY TO MISS FROM THE CODE ALONE:
226500*
226600*    - WS-MAX-CAND (20000) IS NOT A SESSION COUNT - IT IS TIMESLOT
226700*      X ROOM X INSTRUCTOR COMBOS FOR ONE SESSION - A CATALOG
226800*      GROWTH THAT DOUBLES THE ROOM OR TIMESLOT MASTER CAN BLOW
226900*      THIS CEILING EVEN IF THE SECTION COUNT BARELY MOVES - CHECK
227000*      THE CONSOLE FOR "CANDIDATE TABLE FULL" BEFORE RAISING ANY
227100*      OF THE OTHER FIVE CEILINGS.
227200*    - THE GREEDY PASS (U3) AND THE IMPROVEMENT PASS (U4) EACH
227300*      CALL 8000-BUILD-CANDIDATES FRESH - NEITHER ONE REUSES THE
227400*      OTHER'S CANDIDATE TABLE.  THIS IS DELIBERATE (SHARED STATE
227500*      BETWEEN THE TWO PASSES WAS TRIED ONCE, BRIEFLY, AND DROPPED
227600*      WHEN IT PRODUCED A STALE QUALFLAG ON A RESEATED SESSION).
227700*    - THE SORT-ORDER TABLE (WS-ORDER-TABLE) ONLY GOVERNS U3 - U4
227800*      WALKS WS-SESS-TABLE STRAIGHT THROUGH IN LOAD ORDER INSTEAD,
227900*      SINCE BY THAT POINT EVERY SESSION ALREADY HAS A SEAT, AND
228000*      LARGEST-FIRST ORDERING NO LONGER MATTERS.
228100*    - A TIMETABLE FILE WITH MORE 'FALSE' THAN 'TRUE ' QUALFLAGS
228200*      USUALLY MEANS THE INSTRUCTOR MASTER'S QUALIFICATION LISTS
228300*      ARE STALE FOR THE TERM, NOT THAT THE PROGRAM MISHANDLED
228400*      THEM - COMPARE A FEW COURSE CODES AGAINST INSTR-QUALS BY
228500*      HAND BEFORE OPENING A TICKET ON THIS PROGRAM.
228600*-----------------------------------------------------------------
228700*
228800*-----------------------------------------------------------------
228900*    FIELD WIDTH RATIONALE - WHY A FEW RECORD FIELDS ARE THE
229000*    WIDTH THEY ARE, FOR WHOEVER HAS TO WIDEN ONE LATER:
229100*
229200*    INSTR-QUALS (80 BYTES) WAS WIDENED FROM A SHORTER ORIGINAL
229300*    AT CR-0201 AFTER A DEPARTMENT WITH A LONG CROSS-LISTED
229400*    QUALIFICATION LIST STARTED TRUNCATING SILENTLY ON LOAD - 80
229500*    WAS PICKED AS COMFORTABLY ABOVE THE LONGEST LIST SEEN AT THE
229600*    TIME, NOT AS A ROUND NUMBER.  WS-INS-QUALS IN WORKING STORAGE
229700*    IS TWO BYTES WIDER STILL (82) BECAUSE 1220 WRAPS THE WHOLE
229800*    NORMALIZED LIST IN LEADING/TRAILING COMMAS BEFORE STORING IT,
229900*    AND THOSE TWO COMMAS HAVE TO FIT SOMEWHERE.
230000*
230100*    OUT-SESSION (20 BYTES) HAS TO HOLD COURSE (8) PLUS AN
230200*    UNDERSCORE PLUS SECTION (8) PLUS "_L" PLUS A ONE-DIGIT LNUM -
230300*    19 BYTES OF ACTUAL CONTENT, ROUNDED UP TO 20 FOR A SPARE BYTE
230400*    RATHER THAN LEFT AT AN ODD NUMBER.
230500*
230600*    INSTR-NAME/OUT-INSTR-NAME (25 BYTES) AND COURSE-NAME
230700*    (30 BYTES) ARE BOTH SIZED TO THE REGISTRAR'S OFFICE'S OWN
230800*    PRINTED-ROSTER CONVENTION FOR A PERSON OR COURSE TITLE, NOT
230900*    TO ANYTHING THIS PROGRAM ITSELF REQUIRES - NEITHER FIELD IS
231000*    EVER COMPARED OR TESTED, ONLY CARRIED THROUGH TO THE REPORT
231100*    OR EXPORT RECORD.
231200*-----------------------------------------------------------------
231300*
231400*-----------------------------------------------------------------
231500*    KNOWN LIMITATIONS - NOT BUGS, JUST OUT OF SCOPE FOR THIS RUN:
231600*
231700*    - NO MULTI-TERM OR CROSS-TERM LOOKAHEAD.  EACH RUN SEATS ONE
231800*      TERM'S REQUIREMENTS IN ISOLATION FROM A BLANK SLATE - IT
231900*      HAS NO MEMORY OF WHERE AN INSTRUCTOR OR ROOM SAT LAST TERM,
232000*      SO "KEEP DR. OKAFOR IN THE SAME ROOM AS LAST TERM" IS A
232100*      MANUAL CATALOG-REVIEW STEP, NOT A PROGRAM FUNCTION.
232200*    - NO INSTRUCTOR LOAD BALANCING.  R4/R6/R7 TOGETHER CAN STILL
232300*      HAND ONE POPULAR, WIDELY-QUALIFIED INSTRUCTOR A FULL DAY OF
232400*      BACK-TO-BACK SESSIONS WHILE A NARROWLY-QUALIFIED ONE SITS
232500*      IDLE - NOTHING HERE SPREADS THE TEACHING LOAD EVENLY.
232600*    - NO STUDENT-LEVEL CONFLICT CHECKING.  THIS PROGRAM SEATS
232700*      SECTIONS, NOT INDIVIDUAL STUDENTS, SO IT CANNOT DETECT THAT
232800*      ONE PARTICULAR STUDENT IS DOUBLE-BOOKED ACROSS TWO REQUIRED
232900*      COURSES IN DIFFERENT SECTIONS - THAT IS CAUGHT DOWNSTREAM,
233000*      IF AT ALL, WHEN THE STUDENT TRIES TO REGISTER.
233100*    - ROOM/TIMESLOT PREFERENCES (A DEPARTMENT'S USUAL BUILDING, A
233200*      FACULTY MEMBER'S REQUESTED DAYS) ARE NOT MODELED - R1 TYPE
233300*      COMPATIBILITY AND R2 CAPACITY ARE THE ONLY ROOM-SIDE RULES.
233400*-----------------------------------------------------------------
233500*
233600*-----------------------------------------------------------------
233700*    RESTART / RERUN NOTES FOR THE OPERATOR:
233800*
233900*    THIS STEP IS READ-ONLY AGAINST ALL SIX INPUT EXTRACTS AND
234000*    WRITES ONLY ITS OWN TWO OUTPUT FILES (TIMETABLE-FILE AND
234100*    REPORT-FILE), SO THERE IS NOTHING FOR A RESTART STEP TO
234200*    UNDO ON THE INPUT SIDE - NOTHING UPSTREAM OF THIS PROGRAM
234300*    EVER GETS TOUCHED.
234400*
234500*    IF THE STEP ABENDS, DO NOT TRY TO PATCH EITHER OUTPUT FILE
234600*    BY HAND.  CHECK THE JOB LOG FOR WHICH OPEN OR READ FAILED
234700*    (SEE 1000-LOAD-ALL-MASTERS AND ITS CHILDREN), CORRECT THE
234800*    CONDITION ON THE EXTRACT SIDE IF THAT IS WHAT FAILED, AND
234900*    RESUBMIT THE WHOLE STEP FROM THE TOP.  THERE IS NO CHECK-
235000*    POINT LOGIC ANYWHERE IN THIS PROGRAM TO RESTART PARTWAY.
235100*
235200*    BOTH OUTPUT FILES ARE OPENED OUTPUT (NOT EXTEND) IN 0000-
235300*    MAIN-CONTROL, SO A RERUN OVERLAYS WHATEVER A PRIOR, FAILED
235400*    ATTEMPT LEFT BEHIND - THERE IS NO NEED TO DELETE OR CLEAR
235500*    THEM BEFORE RESUBMITTING.
235600*-----------------------------------------------------------------
235700*
235800*-----------------------------------------------------------------
235900*    WHO TO CALL NOTES:
236000*
236100*    QUESTIONS ABOUT WHAT THE SIX EXTRACTS SHOULD CONTAIN, OR
236200*    WHY A PARTICULAR ROOM/COURSE/INSTRUCTOR ROW LOOKS WRONG,
236300*    BELONG TO WHOEVER OWNS THE EXTRACT JOB THAT FEEDS THIS
236400*    STEP - THIS PROGRAM TRUSTS WHAT IT IS HANDED AND DOES NOT
236500*    VALIDATE BUSINESS MEANING, ONLY FILE STATUS AND BLANK KEYS.
236600*
236700*    QUESTIONS ABOUT WHY A SESSION LANDED WHERE IT DID BELONG
236800*    HERE - START FROM THE PARAGRAPH INDEX NEAR THE TOP OF THE
236900*    PROCEDURE DIVISION AND THE BUSINESS RULE CROSS-REFERENCE
237000*    RIGHT ABOVE IT, THEN WALK THE RULE NUMBER TO ITS PARAGRAPH.
237100*-----------------------------------------------------------------
